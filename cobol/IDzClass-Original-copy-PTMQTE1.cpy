000100******************************************************************
000200*   COPYBOOK       PTMQTE1                                       *
000300*   DESCRIBES       <userid>.ADLAB.FILES(QUOTES)                 *
000400*   ONE CURRENT-QUOTE RECORD, TYPICALLY ONE PER SYMBOL.  THE     *
000500*   MARKET PRICE OFF THIS RECORD DRIVES THE PER-TRANSACTION ROI  *
000600*   CALCULATION IN PTM0200.                                      *
000700*                                                                *
000800*   CHANGE HISTORY                                               *
000900*   09/14/24  R.ANSARI   TKT PTM-0041 NEW FOR METRICS BATCH      *
001000*   12/03/24  R.ANSARI   TKT PTM-0063 ADDED HI/LO AND CURRENCY   *
001100******************************************************************
001200 01  PTM-QTE-REC.
001300     05  QTE-SYMBOL               PIC X(8).
001400     05  QTE-MARKET-PRICE         PIC S9(7)V9(4).
001500     05  QTE-MARKET-PRICE-U REDEFINES QTE-MARKET-PRICE
001600                              PIC 9(7)V9(4).
001700     05  QTE-PREV-CLOSE           PIC S9(7)V9(4).
001800     05  QTE-DAY-HIGH             PIC S9(7)V9(4).
001900     05  QTE-DAY-LOW              PIC S9(7)V9(4).
002000     05  QTE-CURRENCY             PIC X(3).
002100         88  QTE-CURRENCY-USD         VALUE 'USD'.
002200     05  FILLER                   PIC X(10).
002300 01  PTM-QTE-LINE.
002400     05  QTE-LINE-TEXT            PIC X(70).
