000100******************************************************************
000200*   COPYBOOK       PTMSP51                                       *
000300*   DESCRIBES       <userid>.ADLAB.FILES(SP500)                  *
000400*   ONE S&P 500 COMPONENT QUOTE, USED ONLY TO ECHO THE INDEX     *
000500*   MEMBERSHIP PRICE SERIES ON THE METRICS REPORT.  NO BUSINESS  *
000600*   RULE IN THIS BATCH ACTUALLY KEYS OFF SP5-MARKET-PRICE YET.   *
000700*                                                                *
000800*   CHANGE HISTORY                                               *
000900*   09/14/24  R.ANSARI   TKT PTM-0041 NEW FOR METRICS BATCH      *
001000******************************************************************
001100 01  PTM-SP5-REC.
001200     05  SP5-SYMBOL               PIC X(8).
001300     05  SP5-MARKET-PRICE         PIC S9(7)V9(4).
001400     05  SP5-MARKET-PRICE-U REDEFINES SP5-MARKET-PRICE
001500                              PIC 9(7)V9(4).
001600     05  FILLER                   PIC X(20).
001700 01  PTM-SP5-LINE.
001800     05  SP5-LINE-TEXT            PIC X(60).
