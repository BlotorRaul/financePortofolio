000100****************************************************************
000110* PROGRAM:  PTM0200
000120*           PER-TRANSACTION ROI AND RUNNING CUMULATIVE ROI
000130*
000140* AUTHOR :  R. KOWALSKI
000150*           TRUST & BROKERAGE SYSTEMS
000160*
000170* INSTALLATION.  ADLAB FINANCIAL SERVICES DATA CENTER
000180* DATE-WRITTEN.  11/07/91.
000190* DATE-COMPILED. CURRENT-DATE.
000200* SECURITY.      NONE.
000210*
000220* REMARKS.
000230*     CALLED ONCE BY PTM0100 FOR EACH BOT (BUY) EXECUTION.
000240*     RETURNS THE PERCENTAGE RETURN ON THAT ONE TRADE AND THE
000250*     RUNNING CUMULATIVE ROI ACROSS ALL BOT TRADES SEEN SO FAR
000260*     IN THIS RUN.  THE RUNNING TOTALS ARE KEPT IN WORKING
000270*     STORAGE, WHICH STAYS INTACT BETWEEN CALLS FOR THE LIFE
000280*     OF THE JOB STEP - THE CALLER NEVER RESETS THIS PROGRAM.
000290*
000300****************************************************************
000310* CHANGE LOG
000320* 11/07/91  RKOWALSKI ORIGINAL PROGRAM.  CALLED FROM THE MAIN
000330*                     BLOTTER PASS TO ACCUMULATE GAIN/LOSS
000340*                     TOTALS PER CUSTOMER ACCOUNT.
000350* 02/25/93  DSTOUT    TKT AD-0601 ADDED THE RUNNING COUNT OF
000360*                     TRADES SO THE CALLER CAN DERIVE AN
000370*                     AVERAGE WITHOUT RE-SCANNING THE BLOTTER.
000380* 01/11/95  MFELDER   TKT AD-0702 SPLIT OUT OF THE OLD COMBINED
000390*                     STATISTICS SUBPROGRAM, PER THE ADLAB
000400*                     STATISTICS-SUBROUTINE CONVENTION - THIS
000410*                     ROUTINE NOW HANDLES ROI ONLY.
000420* 06/02/97  MFELDER   TKT AD-0815 REPLACED THE OLD DOLLAR
000430*                     GAIN/LOSS FORMULA WITH THE PERCENTAGE ROI
000440*                     FORMULA USED BY PORTFOLIO ANALYTICS:
000450*                     ((MKT-PRICE - TXN-PRICE) * QTY / TOTAL)
000460*                     * 100, COMPUTED AGAINST THE TOTAL-AMOUNT
000470*                     AS RECORDED ON THE EXECUTION, NOT A
000480*                     RECALCULATED QTY * PRICE.
000490* 10/21/98  MFELDER   Y2K TKT AD-0911 REVIEWED - THIS ROUTINE
000500*                     CARRIES NO DATE FIELDS OF ITS OWN.  NO
000510*                     CHANGE REQUIRED.
000520* 09/14/24  RANSARI   TKT PTM-0041 REBUILT THE LINKAGE AREA FOR
000530*                     THE NEW PORTFOLIO METRICS BATCH.  ROI IS
000540*                     NOW ROUNDED TO FOUR DECIMAL PLACES.
000550****************************************************************
000560 IDENTIFICATION DIVISION.
000570 PROGRAM-ID.    PTM0200.
000580 AUTHOR.        R. KOWALSKI.
000590 INSTALLATION.  ADLAB FINANCIAL SERVICES DATA CENTER.
000600 DATE-WRITTEN.  11/07/91.
000610 DATE-COMPILED. CURRENT-DATE.
000620 SECURITY.      NONE.
000630
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER.  IBM-370.
000670 OBJECT-COMPUTER.  IBM-370.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700
000710****************************************************************
000720 DATA DIVISION.
000730 WORKING-STORAGE SECTION.
000740*
000750 01  WS-FIRST-TIME-SW             PIC X     VALUE 'Y'.
000760     88  FIRST-TIME-THRU                    VALUE 'Y'.
000770*
000780*        RUNNING ACCUMULATORS - CARRIED ACROSS CALLS FOR THE
000790*        LIFE OF THE JOB STEP.  SEE 500-INIT-ACCUMULATORS.
000800 01  WS-RUNNING-TOTALS.
000810     05  WS-ROI-COUNT              PIC S9(7)   COMP VALUE 0.
000820     05  WS-CUM-ROI                PIC S9(7)V9(4) VALUE 0.
000830*        UNSIGNED VIEW OF THE RUNNING CUMULATIVE ROI, KEPT SO
000840*        ANY FUTURE CALLER CAN PRINT IT WITHOUT ITS OWN SIGNED
000850*        PICTURE.
000860     05  WS-CUM-ROI-U REDEFINES WS-CUM-ROI
000870                               PIC 9(7)V9(4).
000880     05  FILLER                    PIC X(05).
000890*
000900*        WORK FIELDS FOR THE ROI FORMULA ITSELF.
000910 01  WS-CALC-FIELDS.
000920     05  WS-PRICE-DIFF             PIC S9(7)V9(4).
000930     05  WS-GAIN-TIMES-QTY         PIC S9(15)V9(8).
000940     05  WS-ROI-FRACTION           PIC S9(5)V9(8).
000950*        ------------------------------------------------------
000960*        THE PRICE-DIFF EDIT VIEW SPLITS THE SIGN DIGIT FROM
000970*        THE REST FOR THE NEGATIVE-ROI TRACE DISPLAY ADDED
000980*        UNDER TKT AD-0601.
000990*        ------------------------------------------------------
001000     05  WS-PRICE-DIFF-EDIT REDEFINES WS-PRICE-DIFF.
001010         10  WS-PRICE-DIFF-SIGN       PIC S9.
001020         10  WS-PRICE-DIFF-REST       PIC 9(6)V9(4).
001030     05  FILLER                    PIC X(05).
001040*
001050*        ------------------------------------------------------
001060*        PACKED VIEW OF THE ROI-COUNT, KEPT FOR DUMP
001070*        COMPATIBILITY WITH THE OLDER CRUNCH-PARMS LAYOUT THIS
001080*        ROUTINE REPLACED, AND A RAW-BYTE VIEW OF IT FOR THE
001090*        SAME REASON.
001100*        ------------------------------------------------------
001110 01  WS-ROI-COUNT-PACKED.
001120     05  WS-ROI-COUNT-PK          PIC S9(7) COMP-3.
001130 01  WS-ROI-COUNT-DISPLAY REDEFINES WS-ROI-COUNT-PACKED
001140                            PIC X(4).
001150*
001160 LINKAGE SECTION.
001170 01  LK-ROI-PARMS.
001180     05  LK-QUANTITY               PIC S9(7)V9(4).
001190     05  LK-PRICE                  PIC S9(7)V9(4).
001200     05  LK-TOTAL-AMOUNT           PIC S9(11)V9(2).
001210     05  LK-MARKET-PRICE           PIC S9(7)V9(4).
001220     05  LK-ROI                    PIC S9(5)V9(4).
001230     05  LK-CUM-ROI                PIC S9(7)V9(4).
001240     05  LK-ROI-COUNT              PIC S9(7) COMP.
001250     05  FILLER                    PIC X(05).
001260
001270****************************************************************
001280 PROCEDURE DIVISION USING LK-ROI-PARMS.
001290****************************************************************
001300
001310 000-MAIN-LOGIC.
001320     IF FIRST-TIME-THRU
001330         PERFORM 500-INIT-ACCUMULATORS
001340     END-IF.
001350
001360     PERFORM 100-CALC-ONE-ROI.
001370     PERFORM 200-UPDATE-RUNNING-TOTALS.
001380     PERFORM 900-SET-RETURN-FIELDS.
001390
001400     GOBACK.
001410
001420****************************************************************
001430*   100-XXXX  PER-TRADE ROI
001440*   ROI PCT = ((MARKET-PRICE - TXN-PRICE) * QTY / TOTAL) * 100
001450*   USES THE TOTAL-AMOUNT CARRIED ON THE EXECUTION RECORD, NOT
001460*   A RECOMPUTED QTY TIMES PRICE - SEE CHANGE LOG 06/02/97.
001470****************************************************************
001480 100-CALC-ONE-ROI.
001490     SUBTRACT LK-PRICE FROM LK-MARKET-PRICE
001500         GIVING WS-PRICE-DIFF.
001510     MULTIPLY WS-PRICE-DIFF BY LK-QUANTITY
001520         GIVING WS-GAIN-TIMES-QTY.
001530     IF LK-TOTAL-AMOUNT = 0
001540         MOVE 0 TO LK-ROI
001550     ELSE
001560         COMPUTE WS-ROI-FRACTION ROUNDED =
001570             WS-GAIN-TIMES-QTY / LK-TOTAL-AMOUNT
001580         COMPUTE LK-ROI ROUNDED = WS-ROI-FRACTION * 100
001590     END-IF.
001600
001610****************************************************************
001620*   200-XXXX  RUNNING CUMULATIVE ROI
001630****************************************************************
001640 200-UPDATE-RUNNING-TOTALS.
001650     ADD LK-ROI TO WS-CUM-ROI.
001660     ADD 1 TO WS-ROI-COUNT.
001670     MOVE WS-ROI-COUNT TO WS-ROI-COUNT-PK.
001680
001690 500-INIT-ACCUMULATORS.
001700     MOVE 0   TO WS-ROI-COUNT.
001710     MOVE 0   TO WS-CUM-ROI.
001720     MOVE 'N' TO WS-FIRST-TIME-SW.
001730
001740 900-SET-RETURN-FIELDS.
001750     MOVE WS-CUM-ROI   TO LK-CUM-ROI.
001760     MOVE WS-ROI-COUNT TO LK-ROI-COUNT.
001770
001780* END OF PROGRAM PTM0200
