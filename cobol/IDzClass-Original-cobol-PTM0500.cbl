000100****************************************************************
000110* PROGRAM:  PTM0500
000120*           UNIQUE SYMBOL EXTRACT FROM THE EXECUTIONS FILE
000130*
000140* AUTHOR :  D. STOUT
000150*           TRUST & BROKERAGE SYSTEMS
000160*
000170* INSTALLATION.  ADLAB FINANCIAL SERVICES DATA CENTER
000180* DATE-WRITTEN.  04/19/93.
000190* DATE-COMPILED. CURRENT-DATE.
000200* SECURITY.      NONE.
000210*
000220* REMARKS.
000230*     SCANS THE EXECUTIONS FILE AND WRITES ONE LINE PER DISTINCT
000240*     STOCK SYMBOL TO THE SYMBOLS-OUT FILE, IN THE ORDER EACH
000250*     SYMBOL FIRST APPEARS ON THE BLOTTER.  USED BY PORTFOLIO
000260*     ANALYTICS TO DRIVE THE OVERNIGHT QUOTE-REFRESH REQUEST
000270*     LIST - NO SENSE ASKING THE QUOTE VENDOR FOR A SYMBOL
000280*     TWICE.
000290*
000300****************************************************************
000310* CHANGE LOG
000320* 04/19/93  DSTOUT    ORIGINAL PROGRAM.  BUILT THE DISTINCT
000330*                     SYMBOL LIST FOR THE QUOTE-REFRESH REQUEST
000340*                     FEED.
000350* 08/30/96  MFELDER   TKT AD-0779 RAISED THE SYMBOL TABLE FROM
000360*                     200 TO 600 ENTRIES - THE BLOTTER HAD
000370*                     STARTED CARRYING FOREIGN ISSUES.
000380* 11/02/98  MFELDER   Y2K TKT AD-0911 REVIEWED - NO DATE FIELDS
000390*                     PROCESSED BY THIS PROGRAM.  NO CHANGE
000400*                     REQUIRED.
000410* 04/09/15  JNABORS   TKT AD-1384 CONVERTED FROM QSAM TAPE TO
000420*                     USS LINE SEQUENTIAL TEXT, SAME AS THE
000430*                     REST OF THE BLOTTER SUITE.
000440* 09/14/24  RANSARI   TKT PTM-0041 REBUILT THE EXECUTIONS INPUT
000450*                     LAYOUT TO THE 7-COLUMN BROKER FORMAT AND
000460*                     RENAMED THIS PROGRAM PTM0500 FOR THE
000470*                     PORTFOLIO METRICS BATCH.  SYMBOL TABLE
000480*                     RAISED AGAIN TO 1000 ENTRIES.
000490****************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.    PTM0500.
000520 AUTHOR.        D. STOUT.
000530 INSTALLATION.  ADLAB FINANCIAL SERVICES DATA CENTER.
000540 DATE-WRITTEN.  04/19/93.
000550 DATE-COMPILED. CURRENT-DATE.
000560 SECURITY.      NONE.
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.  IBM-370.
000610 OBJECT-COMPUTER.  IBM-370.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670
000680     SELECT EXECUTIONS-FILE ASSIGN TO EXECS
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         ACCESS IS SEQUENTIAL
000710         FILE STATUS  IS  WS-EXECS-STATUS.
000720
000730     SELECT SYMBOLS-FILE    ASSIGN TO SYMSOUT
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         ACCESS IS SEQUENTIAL
000760         FILE STATUS  IS  WS-SYMBOLS-STATUS.
000770
000780****************************************************************
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820 FD  EXECUTIONS-FILE
000830     RECORDING MODE IS F.
000840 01  EXECUTIONS-LINE             PIC X(132).
000850
000860 FD  SYMBOLS-FILE
000870     RECORDING MODE IS F.
000880 01  SYMBOLS-LINE                PIC X(10).
000890
000900****************************************************************
000910 WORKING-STORAGE SECTION.
000920*
000930 01  WS-FIELDS.
000940     05  WS-EXECS-STATUS      PIC X(2)  VALUE SPACES.
000950     05  WS-SYMBOLS-STATUS    PIC X(2)  VALUE SPACES.
000960     05  FILLER               PIC X(06).
000970*
000980 01  SW-SWITCHES-AREA.
000990     05  SW-EOF-EXECS         PIC X     VALUE 'N'.
001000         88  EOF-EXECS                  VALUE 'Y'.
001010     05  SW-HEADING-SEEN      PIC X     VALUE 'N'.
001020         88  HEADING-SEEN               VALUE 'Y'.
001030     05  SW-SYMBOL-FOUND      PIC X     VALUE 'N'.
001040         88  SYMBOL-ALREADY-SEEN        VALUE 'Y'.
001050     05  SW-LINE-SHORT        PIC X     VALUE 'N'.
001060         88  LINE-TOO-SHORT             VALUE 'Y'.
001070     05  FILLER               PIC X(06).
001080*
001090 01  WS-COUNTERS                 COMP.
001100     05  NUM-RECS-READ             PIC S9(8) VALUE 0.
001110*        UNSIGNED VIEW OF THE RECORD-READ COUNTER, KEPT FOR THE
001120*        END-OF-JOB TRACE DISPLAY SO A NEGATIVE COUNT (WHICH
001130*        CANNOT HAPPEN BUT HAS BEEN ASKED ABOUT BY AUDIT MORE
001140*        THAN ONCE) IS OBVIOUSLY WRONG ON SIGHT.
001150     05  WS-NUM-RECS-READ-U REDEFINES NUM-RECS-READ
001160                            PIC 9(8) DISPLAY.
001170     05  NUM-FIELDS-FOUND          PIC S9(4) VALUE 0.
001180*        UNSIGNED VIEW OF THE FIELD-COUNT TALLY, USED ONLY IN
001190*        THE SHORT-LINE TRACE DISPLAY.
001200     05  WS-NUM-FIELDS-FOUND-U REDEFINES NUM-FIELDS-FOUND
001210                            PIC 9(4) DISPLAY.
001220     05  NUM-SYMBOLS-OUT           PIC S9(4) VALUE 0.
001230     05  FILLER                    PIC X(04) DISPLAY.
001240*
001250 01  WS-SUBSCRIPTS                COMP.
001260     05  WS-SYM-SUB                PIC S9(4) VALUE 0.
001270     05  WS-SYM-TALLY-SUB          PIC S9(4) VALUE 0.
001280     05  FILLER                    PIC X(04) DISPLAY.
001290*
001300****************************************************************
001310*   DISTINCT-SYMBOL TABLE - FIRST-OCCURRENCE-WINS ORDER, WALKED
001320*   WITH A STRAIGHT LINEAR SCAN.  PTM0500 NEVER KEYS OR INDEXES
001330*   THIS TABLE - THE SYMBOL LIST IS TOO SHORT TO JUSTIFY IT.
001340****************************************************************
001350 01  WS-SYMBOL-TABLE.
001360     05  WS-SYM-ENTRY OCCURS 1000 TIMES.
001380         10  WS-SYM-TEXT          PIC X(10).
001390         10  FILLER               PIC X(02).
001400*
001410*        ------------------------------------------------------
001420*        RAW-BYTE VIEW OF THE SYMBOLS-OUT COUNT GIVES US A QUICK
001430*        DUMP COMPARE AGAINST THE OLD QSAM TAPE RECORD-COUNT
001440*        TRAILER WHEN SOMEONE ASKS WHY THE TOTALS MOVED.
001450*        ------------------------------------------------------
001460 01  WS-SYMBOLS-OUT-PACKED.
001470     05  WS-SYMBOLS-OUT-PK        PIC S9(4) COMP-3.
001480 01  WS-SYMBOLS-OUT-RAW REDEFINES WS-SYMBOLS-OUT-PACKED
001490                            PIC X(3).
001500*
001510*        CSV PARSE WORK AREA - WE ONLY NEED THE FIRST THREE
001520*        COLUMNS (EXEC-ID, DATE, SYMBOL); THE REST OF THE LINE
001530*        IS DISCARDED INTO WS-EF-REMAINDER.
001540 01  WS-EXECS-FIELDS.
001550     05  WS-EF-EXEC-ID            PIC X(30).
001560     05  WS-EF-DATE               PIC X(30).
001570     05  WS-EF-SYMBOL             PIC X(10).
001580     05  WS-EF-REMAINDER          PIC X(60).
001590*
001600*        SYMBOL AFTER TRIMMING SURROUNDING BLANKS - NO TRIM
001610*        FUNCTION ON THIS COMPILER, SO THE FIELD IS LEFT-
001620*        JUSTIFIED BY MOVE AND COMPARED AS A FULL 10-BYTE
001630*        ALPHANUMERIC, BLANK-PADDED EITHER WAY.
001640 01  WS-SYMBOL-TRIMMED            PIC X(10).
001650
001660****************************************************************
001670 PROCEDURE DIVISION.
001680****************************************************************
001690
001700 000-MAIN-LOGIC.
001710     DISPLAY 'PTM0500 STARTED - UNIQUE SYMBOL EXTRACT'.
001720     PERFORM 100-OPEN-FILES.
001730     PERFORM 200-READ-EXECUTIONS-FILE.
001740     PERFORM 300-PROCESS-ONE-LINE
001750         UNTIL EOF-EXECS.
001760     PERFORM 800-WRITE-SYMBOL-TABLE.
001770     PERFORM 900-CLOSE-FILES.
001780     DISPLAY 'PTM0500 ENDED - RECORDS READ    ' NUM-RECS-READ.
001790     DISPLAY 'PTM0500 ENDED - SYMBOLS WRITTEN  ' NUM-SYMBOLS-OUT.
001800     GOBACK.
001810
001820 100-OPEN-FILES.
001830     OPEN INPUT  EXECUTIONS-FILE.
001840     OPEN OUTPUT SYMBOLS-FILE.
001850     IF WS-EXECS-STATUS NOT = '00'
001860       DISPLAY 'ERROR OPENING EXECUTIONS FILE. RC: '
001870               WS-EXECS-STATUS
001880       MOVE 16 TO RETURN-CODE
001890     END-IF.
001900
001910 900-CLOSE-FILES.
001920     CLOSE EXECUTIONS-FILE.
001930     CLOSE SYMBOLS-FILE.
001940
001950 200-READ-EXECUTIONS-FILE.
001960     READ EXECUTIONS-FILE
001970         AT END MOVE 'Y' TO SW-EOF-EXECS.
001980     IF NOT EOF-EXECS AND NOT HEADING-SEEN
001990         MOVE 'Y' TO SW-HEADING-SEEN
002000         PERFORM 200-READ-EXECUTIONS-FILE
002010     END-IF.
002020
002030****************************************************************
002040*   300-XXXX  ONE EXECUTIONS LINE - COUNT ITS FIELDS, PULL THE
002050*   SYMBOL IF THE LINE IS LONG ENOUGH, ADD IT TO THE DISTINCT
002060*   TABLE IF NOT ALREADY THERE.
002070****************************************************************
002080 300-PROCESS-ONE-LINE.
002090     ADD 1 TO NUM-RECS-READ.
002100     MOVE 0   TO NUM-FIELDS-FOUND.
002110     MOVE 'N' TO SW-LINE-SHORT.
002120
002130     UNSTRING EXECUTIONS-LINE DELIMITED BY ','
002140         INTO WS-EF-EXEC-ID WS-EF-DATE WS-EF-SYMBOL
002150              WS-EF-REMAINDER
002160         TALLYING IN NUM-FIELDS-FOUND.
002170
002180     IF NUM-FIELDS-FOUND < 3
002190         MOVE 'Y' TO SW-LINE-SHORT
002200     END-IF.
002210
002220     IF NOT LINE-TOO-SHORT
002230         MOVE SPACES           TO WS-SYMBOL-TRIMMED
002240         MOVE WS-EF-SYMBOL     TO WS-SYMBOL-TRIMMED
002250         PERFORM 400-ADD-SYMBOL-IF-NEW
002260     END-IF.
002270
002280     PERFORM 200-READ-EXECUTIONS-FILE.
002290
002300****************************************************************
002310*   400-XXXX  ADD THE SYMBOL TO THE DISTINCT TABLE UNLESS IT IS
002320*   ALREADY THERE - FIRST-OCCURRENCE-WINS ORDER IS PRESERVED
002330*   SINCE WE ONLY EVER APPEND TO THE END OF THE TABLE.
002340****************************************************************
002350 400-ADD-SYMBOL-IF-NEW.
002360     MOVE 'N' TO SW-SYMBOL-FOUND.
002370     PERFORM 410-SCAN-SYMBOL-TABLE
002380         VARYING WS-SYM-SUB FROM 1 BY 1
002390             UNTIL WS-SYM-SUB > NUM-SYMBOLS-OUT
002400                OR SYMBOL-ALREADY-SEEN.
002410
002420     IF NOT SYMBOL-ALREADY-SEEN
002430         IF NUM-SYMBOLS-OUT < 1000
002440             ADD 1 TO NUM-SYMBOLS-OUT
002450             MOVE WS-SYMBOL-TRIMMED
002460                  TO WS-SYM-TEXT(NUM-SYMBOLS-OUT)
002470         ELSE
002480             DISPLAY 'PTM0500 WARNING - SYMBOL TABLE FULL'
002490         END-IF
002500     END-IF.
002510
002520 410-SCAN-SYMBOL-TABLE.
002530     IF WS-SYM-TEXT(WS-SYM-SUB) = WS-SYMBOL-TRIMMED
002540         MOVE 'Y' TO SW-SYMBOL-FOUND
002550     END-IF.
002560
002570****************************************************************
002580*   800-XXXX  WRITE ONE LINE PER DISTINCT SYMBOL, IN THE ORDER
002590*   EACH WAS FIRST SEEN.
002600****************************************************************
002610 800-WRITE-SYMBOL-TABLE.
002620     PERFORM 810-WRITE-ONE-SYMBOL
002630         VARYING WS-SYM-TALLY-SUB FROM 1 BY 1
002640             UNTIL WS-SYM-TALLY-SUB > NUM-SYMBOLS-OUT.
002650
002660 810-WRITE-ONE-SYMBOL.
002670     MOVE WS-SYM-TEXT(WS-SYM-TALLY-SUB) TO SYMBOLS-LINE.
002680     WRITE SYMBOLS-LINE.
002690     MOVE NUM-SYMBOLS-OUT TO WS-SYMBOLS-OUT-PK.
002700
002710* END OF PROGRAM PTM0500
