000100****************************************************************
000110* PROGRAM:  PTM0400
000120*           EXECUTIONS-TO-CSV EXPORT
000130*
000140* AUTHOR :  P. VOSS
000150*           TRUST & BROKERAGE SYSTEMS
000160*
000170* INSTALLATION.  ADLAB FINANCIAL SERVICES DATA CENTER
000180* DATE-WRITTEN.  03/21/94.
000190* DATE-COMPILED. CURRENT-DATE.
000200* SECURITY.      NONE.
000210*
000220* REMARKS.
000230*     READS THE OVERNIGHT EXECUTIONS EXTRACT AND RE-WRITES IT,
000240*     ONE COMMA-DELIMITED LINE PER TRANSACTION, TO THE EXPORT
000250*     FILE PORTFOLIO ANALYTICS PICKS UP FOR THEIR SPREADSHEET
000260*     LOAD.  EXEC ID, DATE, SYMBOL, TYPE, QUANTITY AND PRICE
000270*     ARE ECHOED EXACTLY AS READ.  TOTAL-AMOUNT IS RE-EDITED TO
000280*     TWO DECIMAL PLACES, ROUNDED HALF-UP, SINCE A HANDFUL OF
000290*     UPSTREAM RECORDS HAVE BEEN SEEN WITH A THIRD OR FOURTH
000300*     STRAY DIGIT (TKT AD-0933).
000310*
000320****************************************************************
000330* CHANGE LOG
000340* 03/21/94  PVOSS     ORIGINAL PROGRAM.  EXPORTS THE OVERNIGHT
000350*                     EXECUTIONS BLOTTER FOR THE OLD PORTFOLIO
000360*                     ANALYTICS SPREADSHEET MACRO.
000370* 08/19/94  PVOSS     TKT AD-0933 RE-EDITS TOTAL-AMOUNT TO TWO
000380*                     DECIMALS, ROUND HALF-UP, AFTER A HANDFUL
000390*                     OF UPSTREAM RECORDS TURNED UP WITH EXTRA
000400*                     TRAILING DIGITS.
000410* 12/14/98  MFELDER   Y2K TKT AD-0911 REVIEWED - THE EXEC-ID AND
000420*                     DATE COLUMNS ARE ECHOED AS TEXT AND NEVER
000430*                     COMPARED AS DATES BY THIS PROGRAM.  NO
000440*                     CHANGE REQUIRED.
000450* 07/15/08  JNABORS   TKT AD-1122 RAISED THE WORK FIELD SIZES TO
000460*                     MATCH THE OTHER METRICS BATCH PROGRAMS.
000470* 04/09/15  JNABORS   TKT AD-1384 CONVERTED FROM QSAM TAPE TO
000480*                     USS LINE SEQUENTIAL TEXT, SAME AS PTM0100.
000490* 09/14/24  RANSARI   TKT PTM-0041 REBUILT THE EXECUTIONS INPUT
000500*                     LAYOUT TO THE 7-COLUMN BROKER FORMAT AND
000510*                     RENAMED THIS PROGRAM PTM0400 FOR THE
000520*                     PORTFOLIO METRICS BATCH.  OUTPUT IS NOW A
000530*                     COMMA-DELIMITED TEXT FILE AGAIN, NOT THE
000540*                     OLD FIXED-WIDTH LAYOUT, TO MATCH WHAT THE
000550*                     NEW SPREADSHEET MACRO EXPECTS.
000560****************************************************************
000570 IDENTIFICATION DIVISION.
000580 PROGRAM-ID.    PTM0400.
000590 AUTHOR.        P. VOSS.
000600 INSTALLATION.  ADLAB FINANCIAL SERVICES DATA CENTER.
000610 DATE-WRITTEN.  03/21/94.
000620 DATE-COMPILED. CURRENT-DATE.
000630 SECURITY.      NONE.
000640
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.  IBM-370.
000680 OBJECT-COMPUTER.  IBM-370.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740
000750     SELECT EXECUTIONS-FILE ASSIGN TO EXECS
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         ACCESS IS SEQUENTIAL
000780         FILE STATUS  IS  WS-EXECS-STATUS.
000790
000800     SELECT EXPORT-FILE     ASSIGN TO TXNEXP
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         ACCESS IS SEQUENTIAL
000830         FILE STATUS  IS  WS-EXPORT-STATUS.
000840
000850****************************************************************
000860 DATA DIVISION.
000870 FILE SECTION.
000880
000890 FD  EXECUTIONS-FILE
000900     RECORDING MODE IS F.
000910 01  EXECUTIONS-LINE             PIC X(132).
000920
000930 FD  EXPORT-FILE
000940     RECORDING MODE IS F.
000950 01  EXPORT-LINE                 PIC X(132).
000960
000970****************************************************************
000980 WORKING-STORAGE SECTION.
000990*
001000 01  WS-FIELDS.
001010     05  WS-EXECS-STATUS      PIC X(2)  VALUE SPACES.
001020     05  WS-EXPORT-STATUS     PIC X(2)  VALUE SPACES.
001030*
001040 01  SW-SWITCHES-AREA.
001050     05  SW-EOF-EXECS         PIC X     VALUE 'N'.
001060         88  EOF-EXECS                  VALUE 'Y'.
001070     05  SW-HEADING-SEEN      PIC X     VALUE 'N'.
001080         88  HEADING-SEEN               VALUE 'Y'.
001090*
001100 01  WS-COUNTERS                 COMP.
001110     05  NUM-RECS-READ             PIC S9(8) VALUE 0.
001120     05  NUM-RECS-WRITTEN          PIC S9(8) VALUE 0.
001130*
001140 01  WS-SCAN-SUBS                 COMP.
001150     05  WS-TRIM-LEN               PIC S9(4) VALUE 0.
001160*
001170****************************************************************
001180*   CSV PARSE WORK AREA - SAME SPLIT AS PTM0100, BUT THE TEXT
001190*   FIELDS ARE ECHOED VERBATIM RATHER THAN CONVERTED TO NUMERIC,
001200*   EXCEPT FOR THE TOTAL AMOUNT (SEE 400-XXXX BELOW).
001210****************************************************************
001220 01  WS-EXECS-FIELDS.
001230     05  WS-EF-EXEC-ID            PIC X(30).
001240*        THE FIRST EIGHT BYTES OF THE EXEC-ID MATCH THE OLD
001250*        BATCH NUMBER PORTION OF THE ID ON RECORDS CARRIED
001260*        OVER FROM THE LEGACY BLOTTER FEED.
001270     05  WS-EF-EXEC-ID-PARTS REDEFINES WS-EF-EXEC-ID.
001280         10  WS-EF-BATCH-NBR          PIC X(8).
001290         10  WS-EF-EXEC-ID-REST       PIC X(22).
001300     05  WS-EF-DATE               PIC X(30).
001310     05  WS-EF-SYMBOL             PIC X(10).
001320     05  WS-EF-TYPE               PIC X(5).
001330     05  WS-EF-QUANTITY           PIC X(15).
001340     05  WS-EF-PRICE              PIC X(15).
001350     05  WS-EF-TOTAL              PIC X(15).
001360*
001370*        GENERIC RIGHT-TRIM WORK AREA - THIS SHOP HAS NO TRIM
001380*        FUNCTION, SO TRAILING BLANKS ARE STRIPPED BY SCANNING
001390*        BACKWARD FROM THE END OF THE FIELD FOR THE LAST
001400*        NON-BLANK CHARACTER.  SEE 700-RIGHT-TRIM-FIELD.
001410 01  WS-TRIM-SRC                  PIC X(30).
001420 01  WS-TRIM-SCAN-SUB             PIC S9(4) COMP.
001430*
001440*        TOTAL-AMOUNT PARSE/RE-EDIT WORK AREA.
001450 01  WS-PARSE-AREA.
001460     05  WS-PARSE-SRC             PIC X(15).
001470     05  WS-PARSE-WHOLE-A         PIC X(9)  JUSTIFIED RIGHT.
001480     05  WS-PARSE-FRAC-A          PIC X(6).
001490 01  WS-PARSE-BUILD-2.
001500     05  WS-PARSE-BUILD-2-WHOLE   PIC 9(9).
001510     05  WS-PARSE-BUILD-2-FRAC    PIC 9(4).
001520 01  WS-PARSE-BUILD-2-V REDEFINES WS-PARSE-BUILD-2
001530                            PIC 9(9)V9(4).
001540 01  WS-TOTAL-AS-READ             PIC S9(9)V9(4).
001550 01  WS-TOTAL-REEDITED            PIC S9(9)V99.
001560*
001570*        ------------------------------------------------------
001580*        UNSIGNED VIEW OF THE RE-EDITED TOTAL, USED TO BUILD
001590*        THE OUTGOING TEXT COLUMN.  A SECOND REDEFINE SPLITS
001600*        THE AS-READ TOTAL INTO ITS WHOLE-DOLLAR AND FRACTIONAL
001610*        HALVES FOR THE ROUNDING-DIFFERENCE TRACE DISPLAY ADDED
001620*        UNDER TKT AD-0933, AND A THIRD GIVES US THE EXEC-ID
001630*        FIELD'S FIRST EIGHT BYTES ON THEIR OWN, WHICH MATCH
001640*        THE OLD BATCH NUMBER PORTION OF THE ID ON RECORDS
001650*        CARRIED OVER FROM THE LEGACY BLOTTER FEED.
001660*        ------------------------------------------------------
001670 01  WS-TOTAL-REEDITED-U REDEFINES WS-TOTAL-REEDITED
001680                            PIC 9(9)V99.
001690 01  WS-TOTAL-AS-READ-PARTS REDEFINES WS-TOTAL-AS-READ.
001700     05  WS-TAR-WHOLE             PIC S9(9).
001710     05  WS-TAR-FRAC              PIC 9(4).
001720*
001730*        EDITED TOTAL, BUILT AS TEXT FOR THE CSV OUTPUT LINE.
001740 01  WS-TOTAL-TEXT.
001750     05  WS-TOTAL-TEXT-WHOLE      PIC Z(8)9.
001760     05  FILLER                   PIC X      VALUE '.'.
001770     05  WS-TOTAL-TEXT-FRAC       PIC 99.
001780*
001790 01  WS-EXPORT-REC-WORK           PIC X(132).
001800*
001810 01  WS-HEADER-LINE.
001820     05  FILLER                   PIC X(35)
001830         VALUE 'ExecId,Date,StockSymbol,Transaction'.
001840     05  FILLER                   PIC X(39)
001850         VALUE 'Type,Quantity,PricePerShare,TotalAmount'.
001860
001870****************************************************************
001880 PROCEDURE DIVISION.
001890****************************************************************
001900
001910 000-MAIN-LOGIC.
001920     DISPLAY 'PTM0400 STARTED - EXECUTIONS EXPORT'.
001930     PERFORM 100-OPEN-FILES.
001940     PERFORM 150-WRITE-HEADER-LINE.
001950     PERFORM 200-READ-EXECUTIONS-FILE.
001960     PERFORM 300-PROCESS-ONE-EXECUTION
001970         UNTIL EOF-EXECS.
001980     PERFORM 900-CLOSE-FILES.
001990     DISPLAY 'PTM0400 ENDED - RECORDS READ  ' NUM-RECS-READ.
002000     DISPLAY 'PTM0400 ENDED - RECORDS WRITTEN' NUM-RECS-WRITTEN.
002010     GOBACK.
002020
002030 100-OPEN-FILES.
002040     OPEN INPUT  EXECUTIONS-FILE.
002050     OPEN OUTPUT EXPORT-FILE.
002060     IF WS-EXECS-STATUS NOT = '00'
002070       DISPLAY 'ERROR OPENING EXECUTIONS FILE. RC: '
002080               WS-EXECS-STATUS
002090       MOVE 16 TO RETURN-CODE
002100     END-IF.
002110
002120 150-WRITE-HEADER-LINE.
002130     MOVE WS-HEADER-LINE TO EXPORT-LINE.
002140     WRITE EXPORT-LINE.
002150
002160 900-CLOSE-FILES.
002170     CLOSE EXECUTIONS-FILE.
002180     CLOSE EXPORT-FILE.
002190
002200 200-READ-EXECUTIONS-FILE.
002210     READ EXECUTIONS-FILE
002220         AT END MOVE 'Y' TO SW-EOF-EXECS.
002230     IF NOT EOF-EXECS AND NOT HEADING-SEEN
002240         MOVE 'Y' TO SW-HEADING-SEEN
002250         PERFORM 200-READ-EXECUTIONS-FILE
002260     END-IF.
002270
002280****************************************************************
002290*   300-XXXX  RE-EXPORT ONE EXECUTION
002300****************************************************************
002310 300-PROCESS-ONE-EXECUTION.
002320     ADD 1 TO NUM-RECS-READ.
002330     UNSTRING EXECUTIONS-LINE DELIMITED BY ','
002340         INTO WS-EF-EXEC-ID WS-EF-DATE WS-EF-SYMBOL
002350              WS-EF-TYPE    WS-EF-QUANTITY
002360              WS-EF-PRICE   WS-EF-TOTAL.
002370
002380     MOVE WS-EF-TOTAL TO WS-PARSE-SRC.
002390     PERFORM 400-REEDIT-TOTAL-AMOUNT.
002400     PERFORM 500-BUILD-EXPORT-LINE.
002410     PERFORM 510-WRITE-EXPORT-RECORD.
002420
002430     PERFORM 200-READ-EXECUTIONS-FILE.
002440
002450****************************************************************
002460*   400-XXXX  RE-EDIT TOTAL-AMOUNT TO 2 DECIMALS, ROUND HALF-UP
002470****************************************************************
002480 400-REEDIT-TOTAL-AMOUNT.
002490     MOVE SPACES TO WS-PARSE-WHOLE-A WS-PARSE-FRAC-A.
002500     UNSTRING WS-PARSE-SRC DELIMITED BY '.'
002510         INTO WS-PARSE-WHOLE-A WS-PARSE-FRAC-A.
002520     INSPECT WS-PARSE-WHOLE-A CONVERTING SPACE TO ZERO.
002530     INSPECT WS-PARSE-FRAC-A  CONVERTING SPACE TO ZERO.
002540     MOVE WS-PARSE-WHOLE-A      TO WS-PARSE-BUILD-2-WHOLE.
002550     MOVE WS-PARSE-FRAC-A(1:4)  TO WS-PARSE-BUILD-2-FRAC.
002560     MOVE WS-PARSE-BUILD-2-V    TO WS-TOTAL-AS-READ.
002570     COMPUTE WS-TOTAL-REEDITED ROUNDED = WS-TOTAL-AS-READ.
002580     MOVE WS-TOTAL-REEDITED-U   TO WS-TOTAL-TEXT-WHOLE.
002590     MOVE WS-TOTAL-REEDITED-U   TO WS-TOTAL-TEXT-FRAC.
002600
002610****************************************************************
002620*   500-XXXX  BUILD THE COMMA-DELIMITED EXPORT LINE
002630****************************************************************
002640 500-BUILD-EXPORT-LINE.
002650     MOVE SPACES TO WS-EXPORT-REC-WORK.
002660
002670     MOVE WS-EF-EXEC-ID  TO WS-TRIM-SRC.
002680     PERFORM 700-RIGHT-TRIM-FIELD.
002690     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
002700            ','                        DELIMITED BY SIZE
002710         INTO WS-EXPORT-REC-WORK
002720         WITH POINTER WS-TRIM-SCAN-SUB.
002730
002740     MOVE WS-EF-DATE     TO WS-TRIM-SRC.
002750     PERFORM 700-RIGHT-TRIM-FIELD.
002760     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
002770            ','                        DELIMITED BY SIZE
002780         INTO WS-EXPORT-REC-WORK
002790         WITH POINTER WS-TRIM-SCAN-SUB.
002800
002810     MOVE WS-EF-SYMBOL   TO WS-TRIM-SRC.
002820     PERFORM 700-RIGHT-TRIM-FIELD.
002830     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
002840            ','                        DELIMITED BY SIZE
002850         INTO WS-EXPORT-REC-WORK
002860         WITH POINTER WS-TRIM-SCAN-SUB.
002870
002880     MOVE WS-EF-TYPE     TO WS-TRIM-SRC.
002890     PERFORM 700-RIGHT-TRIM-FIELD.
002900     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
002910            ','                        DELIMITED BY SIZE
002920         INTO WS-EXPORT-REC-WORK
002930         WITH POINTER WS-TRIM-SCAN-SUB.
002940
002950     MOVE WS-EF-QUANTITY TO WS-TRIM-SRC.
002960     PERFORM 700-RIGHT-TRIM-FIELD.
002970     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
002980            ','                        DELIMITED BY SIZE
002990         INTO WS-EXPORT-REC-WORK
003000         WITH POINTER WS-TRIM-SCAN-SUB.
003010
003020     MOVE WS-EF-PRICE    TO WS-TRIM-SRC.
003030     PERFORM 700-RIGHT-TRIM-FIELD.
003040     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
003050            ','                        DELIMITED BY SIZE
003060         INTO WS-EXPORT-REC-WORK
003070         WITH POINTER WS-TRIM-SCAN-SUB.
003080
003090     STRING WS-TOTAL-TEXT-WHOLE DELIMITED BY SIZE
003100            '.'                 DELIMITED BY SIZE
003110            WS-TOTAL-TEXT-FRAC  DELIMITED BY SIZE
003120         INTO WS-EXPORT-REC-WORK
003130         WITH POINTER WS-TRIM-SCAN-SUB.
003140
003150 510-WRITE-EXPORT-RECORD.
003160     MOVE WS-EXPORT-REC-WORK TO EXPORT-LINE.
003170     WRITE EXPORT-LINE.
003180     ADD 1 TO NUM-RECS-WRITTEN.
003190
003200****************************************************************
003210*   700-XXXX  RIGHT-TRIM A TEXT FIELD - NO TRIM FUNCTION ON
003220*   THIS COMPILER, SO WE SCAN BACKWARD FOR THE LAST NON-BLANK
003230*   CHARACTER AND RETURN ITS POSITION AS THE FIELD LENGTH.
003240****************************************************************
003250 700-RIGHT-TRIM-FIELD.
003260     MOVE 30 TO WS-TRIM-LEN.
003270     PERFORM 710-SCAN-BACKWARD
003280         VARYING WS-TRIM-SCAN-SUB FROM 30 BY -1
003290             UNTIL WS-TRIM-SCAN-SUB < 1
003300                OR WS-TRIM-SRC(WS-TRIM-SCAN-SUB:1) NOT = SPACE.
003310     IF WS-TRIM-SCAN-SUB < 1
003320         MOVE 1 TO WS-TRIM-LEN
003330     ELSE
003340         MOVE WS-TRIM-SCAN-SUB TO WS-TRIM-LEN
003350     END-IF.
003360
003370 710-SCAN-BACKWARD.
003380*    NO WORK DONE HERE - THE VARYING CLAUSE ON THE CALLING
003390*    PERFORM DOES THE WALK; THIS PARAGRAPH EXISTS ONLY TO GIVE
003400*    PERFORM VARYING A TARGET, PER SHOP CONVENTION.
003410     CONTINUE.
003420
003430* END OF PROGRAM PTM0400
