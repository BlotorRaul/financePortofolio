000100******************************************************************
000200*   COPYBOOK       PTMCHT1                                       *
000300*   DESCRIBES       <userid>.ADLAB.FILES(CHART)                  *
000400*   ONE CLOSING-PRICE SAMPLE OFF THE PRICE-HISTORY (CHART)       *
000500*   EXTRACT FOR A SINGLE SYMBOL.  USED TO DRIVE THE VOLATILITY   *
000600*   CALCULATION IN PTM0300.                                      *
000700*                                                                *
000800*   CHANGE HISTORY                                               *
000900*   09/14/24  R.ANSARI   TKT PTM-0041 NEW FOR METRICS BATCH      *
001000*   12/03/24  R.ANSARI   TKT PTM-0063 ADDED EDITED CLOSE PRICE   *
001100******************************************************************
001200 01  PTM-CHT-REC.
001300     05  CHT-TIMESTAMP            PIC X(19).
001400     05  CHT-CLOSE-PRICE          PIC S9(7)V9(4).
001500*        ------------------------------------------------------
001600*        UNSIGNED VIEW OF THE SAME BYTES, USED BY THE PARSE
001700*        ROUTINE WHILE THE DIGITS ARE BEING BUILT FROM THE TWO
001800*        HALVES OF THE RAW CSV NUMBER (BEFORE THE SIGN IS SET).
001900*        ------------------------------------------------------
002000     05  CHT-CLOSE-PRICE-U REDEFINES CHT-CLOSE-PRICE
002100                              PIC 9(7)V9(4).
002200     05  FILLER                   PIC X(20).
002300 01  PTM-CHT-LINE.
002400     05  CHT-LINE-TEXT            PIC X(80).
