000100****************************************************************
000110* PROGRAM:  PTM0100
000120*           PORTFOLIO METRICS BATCH - MAIN DRIVER
000130*
000140* AUTHOR :  T. HALVORSEN
000150*           TRUST & BROKERAGE SYSTEMS
000160*
000170* INSTALLATION.  ADLAB FINANCIAL SERVICES DATA CENTER
000180* DATE-WRITTEN.  03/14/89.
000190* DATE-COMPILED. CURRENT-DATE.
000200* SECURITY.      NONE.
000210*
000220* REMARKS.
000230*     READS THE OVERNIGHT EXECUTIONS, PRICE-HISTORY, S&P 500
000240*     COMPONENT AND CURRENT-QUOTE EXTRACTS, DEVELOPS A PER
000250*     TRANSACTION RETURN-ON-INVESTMENT FOR EACH BUY, A RUNNING
000260*     CUMULATIVE ROI, THE VOLATILITY OF THE PRICE HISTORY AND A
000270*     SHARPE RATIO FOR THE WHOLE PORTFOLIO, AND WRITES THE
000280*     METRICS REPORT.  CALLS PTM0200 ONCE PER BUY TRANSACTION
000290*     AND PTM0300 ONCE AFTER ALL TRANSACTIONS ARE PROCESSED.
000300*
000310****************************************************************
000320* CHANGE LOG
000330* 03/14/89  THALVOR   ORIGINAL PROGRAM.  SIMPLE GAIN/LOSS CALC
000340*                     OVER THE OVERNIGHT TRADE BLOTTER.
000350* 08/02/89  THALVOR   ADDED CUSTOMER-LEVEL SUBTOTALS.
000360* 05/19/90  RKOWALSKI TKT AD-0412 CORRECTED SIGN ON LOSS LINES.
000370* 11/07/91  RKOWALSKI TKT AD-0558 ADDED PRICE-HISTORY EXTRACT
000380*                     AND A CRUDE DAY-TO-DAY VOLATILITY FIGURE.
000390* 02/25/93  DSTOUT    TKT AD-0601 REPLACED THE VOLATILITY CALC
000400*                     WITH A PROPER SAMPLE STANDARD DEVIATION.
000410* 09/30/94  DSTOUT    TKT AD-0649 ADDED RISK-ADJUSTED RETURN
000420*                     (SHARPE RATIO) AGAINST A FIXED 2% RATE.
000430* 01/11/95  MFELDER   TKT AD-0702 SPLIT STATISTICS INTO CALLED
000440*                     SUBPROGRAMS PTM0200/PTM0300, FOLLOWING THE
000450*                     ADLAB STATISTICS-SUBROUTINE CONVENTION.
000460* 06/02/97  MFELDER   TKT AD-0815 CONVERTED GAIN/LOSS CALC TO
000470*                     THE PERCENTAGE ROI FORM USED TODAY.
000480* 12/08/98  PVOSS     TKT Y2K-0117 YEAR 2000 FIX - SYSTEM DATE
000490*                     AND REPORT HEADING NOW CARRY A 4-DIGIT
000500*                     YEAR.  NO TRANSACTION DATE IS PARSED BY
000510*                     THIS PROGRAM SO NO OTHER Y2K EXPOSURE.
000520* 03/21/01  PVOSS     TKT AD-0933 ADDED FILE STATUS CHECKING ON
000530*                     ALL FOUR INPUT FILES PER SHOP STANDARD.
000540* 07/15/08  JNABORS   TKT AD-1122 RAISED THE EXECUTION AND
000550*                     PRICE-HISTORY TABLE SIZES FOR THE LARGER
000560*                     DAILY VOLUMES.
000570* 04/09/15  JNABORS   TKT AD-1384 CONVERTED THE FOUR INPUT FILES
000580*                     FROM QSAM TAPE TO USS LINE SEQUENTIAL TEXT
000590*                     EXTRACTS OFF THE NEW TRADE-CAPTURE FEED.
000600* 09/14/24  RANSARI   TKT PTM-0041 REBUILT THE EXECUTIONS LAYOUT
000610*                     TO THE 7-COLUMN BROKER FORMAT (EXEC ID,
000620*                     DATE, SYMBOL, TYPE, QTY, PRICE, TOTAL) AND
000630*                     ADDED THE S&P 500 COMPONENT AND CURRENT
000640*                     QUOTE EXTRACTS.
000650* 11/02/24  RANSARI   TKT PTM-0057 QUOTE LOOKUP NOW USES THE
000660*                     FIRST MATCHING SYMBOL ONLY, PER REQUEST
000670*                     FROM PORTFOLIO ANALYTICS.
000680* 12/03/24  RANSARI   TKT PTM-0063 ADDED CUMULATIVE ROI AND
000690*                     AVERAGE ROI SECTIONS TO THE REPORT.
000700* 01/14/25  LKOVAC    TKT PTM-0078 AD-0933 ONLY EVER CHECKED FILE
000710*                     STATUS AT OPEN TIME - A SHORT OR GARBLED
000720*                     LINE IN THE MIDDLE OF A FILE WAS STILL
000730*                     UNSTRUNG AND STORED AS-IS.  THE FOUR LOAD
000740*                     PARAGRAPHS NOW CHECK FILE STATUS ON EVERY
000750*                     READ (SAME EVALUATE IDIOM AS THE SAMII1
000760*                     SETTLEMENT RUN) AND REJECT A RECORD THAT
000770*                     DOES NOT UNSTRING INTO THE EXPECTED NUMBER
000780*                     OF FIELDS OR WHOSE QUANTITY/PRICE/TOTAL
000790*                     TEXT IS NOT NUMERIC.  EITHER CONDITION NOW
000800*                     ENDS THAT FILE'S LOAD CLEANLY INSTEAD OF
000810*                     LOADING A GARBAGE RECORD.
000820****************************************************************
000830 IDENTIFICATION DIVISION.
000840 PROGRAM-ID.    PTM0100.
000850 AUTHOR.        T. HALVORSEN.
000860 INSTALLATION.  ADLAB FINANCIAL SERVICES DATA CENTER.
000870 DATE-WRITTEN.  03/14/89.
000880 DATE-COMPILED. CURRENT-DATE.
000890 SECURITY.      NONE.
000900
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER.  IBM-370.
000940 OBJECT-COMPUTER.  IBM-370.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM.
000970
000980 INPUT-OUTPUT SECTION.
000990 FILE-CONTROL.
001000
001010*    ALL FOUR INPUTS ARE USS LINE SEQUENTIAL TEXT EXTRACTS OFF
001020*    THE TRADE-CAPTURE FEED (TKT AD-1384) - NONE OF THEM ARE
001030*    QSAM TAPE ANY LONGER.  EACH HAS ITS OWN FILE STATUS FIELD
001040*    SO 100-OPEN-ALL-FILES AND THE 2X0/3X0/4X0/5X0-READ-XXX-
001050*    FILE PARAGRAPHS CAN TELL WHICH EXTRACT FAILED.
001060     SELECT EXECUTIONS-FILE ASSIGN TO EXECS
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         ACCESS IS SEQUENTIAL
001090         FILE STATUS  IS  WS-EXECS-STATUS.
001100
001110     SELECT CHART-FILE      ASSIGN TO CHART
001120         ORGANIZATION IS LINE SEQUENTIAL
001130         ACCESS IS SEQUENTIAL
001140         FILE STATUS  IS  WS-CHART-STATUS.
001150
001160     SELECT SP500-FILE      ASSIGN TO SP500
001170         ORGANIZATION IS LINE SEQUENTIAL
001180         ACCESS IS SEQUENTIAL
001190         FILE STATUS  IS  WS-SP500-STATUS.
001200
001210     SELECT QUOTE-FILE      ASSIGN TO QUOTES
001220         ORGANIZATION IS LINE SEQUENTIAL
001230         ACCESS IS SEQUENTIAL
001240         FILE STATUS  IS  WS-QUOTE-STATUS.
001250
001260*    REPORT-FILE IS A PLAIN PRINT FILE - NO SPECIAL ORGANIZATION
001270*    OR ACCESS CLAUSE IS NEEDED FOR SEQUENTIAL OUTPUT.
001280     SELECT REPORT-FILE     ASSIGN TO METRRPT
001290         FILE STATUS  IS  WS-REPORT-STATUS.
001300
001310****************************************************************
001320 DATA DIVISION.
001330 FILE SECTION.
001340
001350*    OVERNIGHT EXECUTIONS EXTRACT - ONE HEADING LINE FOLLOWED BY
001360*    ONE LINE PER TRADE, COMMA-DELIMITED, IN THE SEVEN-COLUMN
001370*    BROKER FORMAT OF TKT PTM-0041.
001380 FD  EXECUTIONS-FILE
001390     RECORDING MODE IS F.
001400 01  EXECUTIONS-LINE             PIC X(132).
001410
001420*    PRICE-HISTORY EXTRACT - ONE HEADING LINE, THEN ONE LINE
001430*    PER CLOSING PRICE, TIMESTAMP AND CLOSE ONLY.
001440 FD  CHART-FILE
001450     RECORDING MODE IS F.
001460 01  CHART-LINE                  PIC X(80).
001470
001480*    S&P 500 COMPONENT EXTRACT - ONE HEADING LINE, THEN ONE
001490*    LINE PER COMPONENT, SYMBOL AND MARKET PRICE ONLY.
001500 FD  SP500-FILE
001510     RECORDING MODE IS F.
001520 01  SP500-LINE                  PIC X(60).
001530
001540*    CURRENT-QUOTE EXTRACT - ONE HEADING LINE, THEN ONE LINE
001550*    PER SYMBOL WITH PRICE, PREVIOUS CLOSE, DAY HIGH/LOW AND
001560*    CURRENCY CODE.
001570 FD  QUOTE-FILE
001580     RECORDING MODE IS F.
001590 01  QUOTE-LINE                  PIC X(70).
001600
001610*    METRICS REPORT - ONE PRINT LINE PER REPORT-RECORD WRITE,
001620*    BUILT FROM THE RPT-XXXX LAYOUTS FURTHER DOWN IN WORKING
001630*    STORAGE.
001640 FD  REPORT-FILE
001650     RECORDING MODE IS F.
001660 01  REPORT-RECORD               PIC X(132).
001670
001680****************************************************************
001690 WORKING-STORAGE SECTION.
001700****************************************************************
001710*
001720*        CURRENT-CC-YY CARRIES A FULL 4-DIGIT YEAR SINCE THE
001730*        Y2K-0117 FIX BELOW - 000-MAIN-LOGIC BREAKS IT OUT OF
001740*        WS-TODAY-YYYYMMDD BUT NOTHING IN THIS PROGRAM CURRENTLY
001750*        PRINTS IT ON THE REPORT.  CURRENT-TIME IS ACCEPTED BY
001760*        NO PARAGRAPH TODAY; IT IS KEPT HERE SINCE EVERY OTHER
001770*        ADLAB BATCH DRIVER CARRIES ONE FOR POSSIBLE FUTURE USE
001780*        ON AN OPERATOR MESSAGE.
001790 01  SYSTEM-DATE-AND-TIME.
001800     05  WS-TODAY-YYYYMMDD        PIC 9(8).
001810     05  CURRENT-DATE-4.
001820         10  CURRENT-CC-YY        PIC 9(4).
001830         10  CURRENT-MONTH        PIC 9(2).
001840         10  CURRENT-DAY          PIC 9(2).
001850     05  CURRENT-TIME.
001860         10  CURRENT-HOUR         PIC 9(2).
001870         10  CURRENT-MINUTE       PIC 9(2).
001880         10  CURRENT-SECOND       PIC 9(2).
001890         10  CURRENT-HNDSEC       PIC 9(2).
001900*
001910 01  WS-FIELDS.
001920     05  WS-EXECS-STATUS      PIC X(2)  VALUE SPACES.
001930     05  WS-CHART-STATUS      PIC X(2)  VALUE SPACES.
001940     05  WS-SP500-STATUS      PIC X(2)  VALUE SPACES.
001950     05  WS-QUOTE-STATUS      PIC X(2)  VALUE SPACES.
001960     05  WS-REPORT-STATUS     PIC X(2)  VALUE SPACES.
001970*
001980*        SW-PARSE-ERROR IS SET BY 950/960-PARSE-DECIMAL-X WHEN
001990*        THE TEXT THEY WERE HANDED IS NOT NUMERIC.  EACH LOAD
002000*        PARAGRAPH RESETS IT TO 'N' BEFORE ITS OWN DECIMAL
002010*        FIELDS ARE PARSED, THEN CHECKS IT ONCE ALL OF THAT
002020*        RECORD'S FIELDS HAVE BEEN RUN THROUGH THE ROUTINE.
002030 01  SW-SWITCHES-AREA.
002040     05  SW-EOF-EXECS         PIC X     VALUE 'N'.
002050         88  EOF-EXECS                  VALUE 'Y'.
002060     05  SW-EOF-CHART         PIC X     VALUE 'N'.
002070         88  EOF-CHART                  VALUE 'Y'.
002080     05  SW-EOF-SP500         PIC X     VALUE 'N'.
002090         88  EOF-SP500                  VALUE 'Y'.
002100     05  SW-EOF-QUOTE         PIC X     VALUE 'N'.
002110         88  EOF-QUOTE                  VALUE 'Y'.
002120     05  SW-FIRST-READ        PIC X     VALUE 'Y'.
002130         88  FIRST-READ-PENDING         VALUE 'Y'.
002140     05  SW-QUOTE-FOUND       PIC X     VALUE 'N'.
002150         88  QUOTE-FOUND                VALUE 'Y'.
002160     05  SW-VOLATILITY-ERROR  PIC X     VALUE 'N'.
002170         88  VOLATILITY-ERROR           VALUE 'Y'.
002180     05  SW-SHARPE-ERROR      PIC X     VALUE 'N'.
002190         88  SHARPE-ERROR               VALUE 'Y'.
002200     05  SW-PARSE-ERROR       PIC X     VALUE 'N'.
002210         88  PARSE-ERROR-ON             VALUE 'Y'.
002220     05  FILLER               PIC X(4)  VALUE SPACES.
002230*
002240 01  WS-COUNTERS                 COMP.
002250     05  NUM-EXECS-RECS           PIC S9(8) VALUE 0.
002260     05  NUM-CHART-RECS           PIC S9(8) VALUE 0.
002270     05  NUM-SP500-RECS           PIC S9(8) VALUE 0.
002280     05  NUM-QUOTE-RECS           PIC S9(8) VALUE 0.
002290     05  NUM-BOT-TXNS             PIC S9(8) VALUE 0.
002300*
002310*        WS-PARSE-FIELD-COUNT IS THE UNSTRING TALLYING TARGET
002320*        USED BY ALL FOUR LOAD PARAGRAPHS TO CATCH A SHORT
002330*        (UNDER-DELIMITED) INPUT LINE - SEE TKT PTM-0078.
002340 01  WS-SUBSCRIPTS                COMP.
002350     05  WS-TXN-SUB               PIC S9(8) VALUE 0.
002360     05  WS-CHT-SUB               PIC S9(8) VALUE 0.
002370     05  WS-SP5-SUB               PIC S9(8) VALUE 0.
002380     05  WS-QTE-SUB               PIC S9(8) VALUE 0.
002390     05  WS-ROI-SUB               PIC S9(8) VALUE 0.
002400     05  WS-PARSE-FIELD-COUNT     PIC S9(4) VALUE 0.
002410     05  FILLER                   PIC S9(4) VALUE 0.
002420*
002430****************************************************************
002440*   IN-MEMORY TABLES - ALL FOUR EXTRACTS ARE LOADED COMPLETE
002450*   BEFORE ANY CALCULATION STARTS.  LOOKUPS ARE LINEAR SCANS,
002460*   NO KEYED ACCESS IS USED ANYWHERE IN THIS PROGRAM.
002470****************************************************************
002480*        ONE ENTRY PER EXECUTIONS RECORD, BOTH BOT AND SLD.
002490*        TT-TYPE-BUY IS THE ONLY 88-LEVEL THE ROI PASS CARES
002500*        ABOUT - A 'SLD' ROW IS LOADED HERE BUT NEVER SCORED.
002510 01  WS-TXN-TABLE.
002520     05  WS-TXN-ENTRY OCCURS 2000 TIMES.
002530         10  TT-EXEC-ID           PIC X(24).
002540         10  TT-DATE              PIC X(21).
002550         10  TT-SYMBOL            PIC X(8).
002560         10  TT-TYPE              PIC X(3).
002570             88  TT-TYPE-BUY           VALUE 'BOT'.
002580         10  TT-QUANTITY          PIC S9(7)V9(4).
002590         10  TT-PRICE             PIC S9(7)V9(4).
002600         10  TT-TOTAL-AMOUNT      PIC S9(11)V9(2).
002610*
002620*        ONE ENTRY PER PRICE-HISTORY RECORD IN FEED ORDER - NO
002630*        ATTEMPT IS MADE TO SORT OR DE-DUP THE TIMESTAMPS.
002640 01  WS-CHT-TABLE.
002650     05  WS-CHT-ENTRY OCCURS 5000 TIMES.
002660         10  CT-TIMESTAMP         PIC X(19).
002670         10  CT-CLOSE-PRICE       PIC S9(7)V9(4).
002680*
002690*        PARALLEL ARRAY OF CLOSE PRICES ONLY, PASSED TO THE
002700*        VOLATILITY/SHARPE SUBPROGRAM PTM0300 BY LINKAGE.
002710 01  WS-CHT-CLOSE-TABLE.
002720     05  WS-CHT-CLOSE-ENTRY OCCURS 5000 TIMES
002730                            PIC S9(7)V9(4).
002740*
002750*        ONE ENTRY PER S&P 500 COMPONENT SYMBOL.  THIS PROGRAM
002760*        DOES NOT ITSELF USE ST-MARKET-PRICE FOR ANYTHING -
002770*        THE TABLE IS LOADED AND COUNTED HERE BUT THE COMPONENT
002780*        PRICES THEMSELVES ARE NOT PRINTED ON THE METRICS REPORT
002790*        AT THIS TIME - NOT REQUESTED BY PORTFOLIO ANALYTICS.
002800 01  WS-SP5-TABLE.
002810     05  WS-SP5-ENTRY OCCURS 600 TIMES.
002820         10  ST-SYMBOL            PIC X(8).
002830         10  ST-MARKET-PRICE      PIC S9(7)V9(4).
002840*
002850*        ONE ENTRY PER CURRENT-QUOTE RECORD.  610-FIND-QUOTE-
002860*        FOR-SYMBOL SCANS THIS TABLE FOR EACH BOT TRANSACTION
002870*        AND STOPS AT THE FIRST MATCHING SYMBOL (TKT PTM-0057).
002880 01  WS-QTE-TABLE.
002890     05  WS-QTE-ENTRY OCCURS 600 TIMES.
002900         10  QT-SYMBOL            PIC X(8).
002910         10  QT-MARKET-PRICE      PIC S9(7)V9(4).
002920         10  QT-PREV-CLOSE        PIC S9(7)V9(4).
002930         10  QT-DAY-HIGH          PIC S9(7)V9(4).
002940         10  QT-DAY-LOW           PIC S9(7)V9(4).
002950         10  QT-CURRENCY          PIC X(3).
002960*
002970*        RESULT OF THE ROI PASS - ONE ENTRY PER BOT TRANSACTION,
002980*        CARRIED FORWARD INTO THE CUMULATIVE-ROI SECTION.
002990*        RT-CUM-ROI IS THE RUNNING CUMULATIVE VALUE AS OF THAT
003000*        TRANSACTION, NOT A FINAL TOTAL - THE LAST ENTRY IN THE
003010*        TABLE HOLDS THE FINAL CUMULATIVE FIGURE.
003020 01  WS-ROI-TABLE.
003030     05  WS-ROI-ENTRY OCCURS 2000 TIMES.
003040         10  RT-EXEC-ID           PIC X(24).
003050         10  RT-ROI               PIC S9(5)V9(4).
003060         10  RT-CUM-ROI           PIC S9(7)V9(4).
003070*
003080****************************************************************
003090*   CURRENT-RECORD STAGING AREAS - ONE COPYBOOK LAYOUT PER
003100*   EXTRACT.  EACH PARSE-AND-STORE PARAGRAPH BUILDS THE RECORD
003110*   HERE FIRST, THEN MOVES IT INTO THE IN-MEMORY TABLE ABOVE.
003120*   THE SAME FOUR COPYBOOKS ARE SHARED WITH PTM0400.
003130****************************************************************
003140*        TXN-REC - ONE EXECUTIONS ROW, BUY OR SELL.
003150     COPY PTMTXN1.
003160*        CHT-REC - ONE PRICE-HISTORY ROW.
003170     COPY PTMCHT1.
003180*        SP5-REC - ONE S&P 500 COMPONENT ROW.
003190     COPY PTMSP51.
003200*        QTE-REC - ONE CURRENT-QUOTE ROW.
003210     COPY PTMQTE1.
003220*
003230****************************************************************
003240*   CSV PARSE WORK AREA
003250****************************************************************
003260*        SEVEN-COLUMN EXECUTIONS LAYOUT PER TKT PTM-0041 - EXEC
003270*        ID, DATE, SYMBOL, TYPE (BOT/SLD), QUANTITY, PRICE AND
003280*        TOTAL.  EVERY FIELD IS BROUGHT IN AS TEXT AND RE-
003290*        EDITED BELOW - THE FEED CARRIES NO PACKED OR ZONED
003300*        NUMERIC DATA, ONLY COMMA-DELIMITED TEXT.
003310 01  WS-EXECS-FIELDS.
003320     05  WS-EF-EXEC-ID            PIC X(30).
003330     05  WS-EF-DATE               PIC X(30).
003340     05  WS-EF-SYMBOL             PIC X(10).
003350     05  WS-EF-TYPE               PIC X(5).
003360     05  WS-EF-QUANTITY           PIC X(15).
003370     05  WS-EF-PRICE              PIC X(15).
003380     05  WS-EF-TOTAL              PIC X(15).
003390*
003400*        TWO-COLUMN PRICE-HISTORY LAYOUT - TIMESTAMP AND
003410*        CLOSING PRICE ONLY.
003420 01  WS-CHART-FIELDS.
003430     05  WS-CF-TIMESTAMP          PIC X(25).
003440     05  WS-CF-CLOSE              PIC X(15).
003450*
003460*        TWO-COLUMN S&P 500 COMPONENT LAYOUT - SYMBOL AND
003470*        MARKET PRICE ONLY.
003480 01  WS-SP500-FIELDS.
003490     05  WS-SF-SYMBOL             PIC X(10).
003500     05  WS-SF-PRICE              PIC X(15).
003510*
003520*        SIX-COLUMN CURRENT-QUOTE LAYOUT - SYMBOL, PRICE,
003530*        PREVIOUS CLOSE, DAY HIGH, DAY LOW AND CURRENCY CODE.
003540 01  WS-QUOTE-FIELDS.
003550     05  WS-QF-SYMBOL             PIC X(10).
003560     05  WS-QF-PRICE              PIC X(15).
003570     05  WS-QF-PREV               PIC X(15).
003580     05  WS-QF-HIGH               PIC X(15).
003590     05  WS-QF-LOW                PIC X(15).
003600     05  WS-QF-CURRENCY           PIC X(5).
003610*
003620*        GENERIC SIGNED-DECIMAL-TEXT PARSE ROUTINE WORK AREA.
003630*        CALLED BY EACH LOAD PARAGRAPH WITH WS-PARSE-SRC SET TO
003640*        THE RAW TEXT FIELD (UP TO 4 FRACTION DIGITS) AND
003650*        WS-PARSE-DECIMALS SET TO THE NUMBER OF FRACTION DIGITS
003660*        WANTED (4 FOR PRICE/QUANTITY FIELDS, 2 FOR TOTALS).
003670*        WS-PARSE-WHOLE-A IS JUSTIFIED RIGHT SO A SHORT WHOLE-
003680*        NUMBER PORTION (E.G. "42" OUT OF "42.5000") LANDS IN
003690*        THE LOW-ORDER POSITIONS WITH LEADING SPACES, WHICH THE
003700*        INSPECT BELOW THEN TURNS TO ZERO BEFORE THE NUMERIC
003710*        TEST AND THE MOVE INTO WS-PARSE-BUILD-4/2-WHOLE.
003720 01  WS-PARSE-AREA.
003730     05  WS-PARSE-SRC             PIC X(15).
003740     05  WS-PARSE-DECIMALS        PIC 9     VALUE 4.
003750     05  WS-PARSE-WHOLE-A         PIC X(9)  JUSTIFIED RIGHT.
003760     05  WS-PARSE-FRAC-A          PIC X(4).
003770 01  WS-PARSE-BUILD-4.
003780     05  WS-PARSE-BUILD-4-WHOLE   PIC 9(7).
003790     05  WS-PARSE-BUILD-4-FRAC    PIC 9(4).
003800 01  WS-PARSE-BUILD-4-V REDEFINES WS-PARSE-BUILD-4
003810                            PIC 9(7)V9(4).
003820 01  WS-PARSE-BUILD-2.
003830     05  WS-PARSE-BUILD-2-WHOLE   PIC 9(9).
003840     05  WS-PARSE-BUILD-2-FRAC    PIC 99.
003850 01  WS-PARSE-BUILD-2-V REDEFINES WS-PARSE-BUILD-2
003860                            PIC 9(9)V99.
003870 01  WS-PARSE-RESULT-4            PIC S9(7)V9(4).
003880 01  WS-PARSE-RESULT-2            PIC S9(9)V99.
003890*
003900****************************************************************
003910*   CALLED-PROGRAM LINKAGE WORK AREAS
003920****************************************************************
003930*        ONE CALL PER BOT TRANSACTION.  WL-QUANTITY/PRICE/
003940*        TOTAL-AMOUNT/MARKET-PRICE ARE INPUT TO PTM0200;
003950*        WL-ROI/CUM-ROI/ROI-COUNT COME BACK, WITH WL-CUM-ROI
003960*        AND WL-ROI-COUNT BEING RUNNING TOTALS THAT PTM0200
003970*        ITSELF KEEPS FROM ONE CALL TO THE NEXT - THIS PROGRAM
003980*        NEVER RESETS THEM BETWEEN TRANSACTIONS.
003990 01  WS-ROI-LINKAGE.
004000     05  WL-QUANTITY              PIC S9(7)V9(4).
004010     05  WL-PRICE                 PIC S9(7)V9(4).
004020     05  WL-TOTAL-AMOUNT          PIC S9(11)V9(2).
004030     05  WL-MARKET-PRICE          PIC S9(7)V9(4).
004040     05  WL-ROI                   PIC S9(5)V9(4).
004050     05  WL-CUM-ROI               PIC S9(7)V9(4).
004060     05  WL-ROI-COUNT             PIC S9(7) COMP.
004070*
004080*        ONE CALL TO PTM0300, MADE ONCE AFTER THE WHOLE
004090*        TRANSACTION PASS IS DONE.  WM-VOLATILITY-ERR AND
004100*        WM-SHARPE-ERR ARE THE ONLY WAY PTM0300 TALKS BACK AN
004110*        UNCOMPUTABLE RESULT - THERE IS NO RETURN CODE.
004120 01  WS-STATS-LINKAGE.
004130     05  WM-CHART-COUNT           PIC S9(8) COMP.
004140     05  WM-AVERAGE-ROI           PIC S9(5)V9(4).
004150     05  WM-VOLATILITY            PIC S9(5)V9(6).
004160     05  WM-SHARPE-RATIO          PIC S9(5)V9(6).
004170     05  WM-VOLATILITY-ERR        PIC X.
004180         88  WM-VOLATILITY-ERR-ON      VALUE 'Y'.
004190     05  WM-SHARPE-ERR            PIC X.
004200         88  WM-SHARPE-ERR-ON          VALUE 'Y'.
004210*
004220*        AVERAGE ROI ACROSS ALL BOT TRANSACTIONS, COMPUTED BY
004230*        650-GET-AVERAGE-ROI ONCE THE LOOP OVER ALL BOT ROWS
004240*        HAS FINISHED, AND PASSED TO PTM0300 FOR NO REASON
004250*        OTHER THAN THAT IT RIDES ALONG ON WS-STATS-LINKAGE.
004260 01  WS-AVERAGE-ROI-ACCUM.
004270     05  WS-AVG-ROI               PIC S9(5)V9(4) VALUE 0.
004280*
004290*        ------------------------------------------------------
004300*        TOTAL-AMOUNT EDITED VIEW (UNSIGNED) USED WHILE PARSING
004310*        AND A DISPLAY-SIGN VIEW USED ON THE QUOTE-NOT-FOUND
004320*        MESSAGE.  MEETS THE ADLAB STANDARD OF AT LEAST THREE
004330*        REDEFINES PER PROGRAM (SEE ALSO WS-PARSE-BUILD-4-V AND
004340*        WS-PARSE-BUILD-2-V ABOVE).
004350*        ------------------------------------------------------
004360 01  WS-LOOKUP-MKT-PRICE          PIC S9(7)V9(4) VALUE 0.
004370 01  WS-LOOKUP-MKT-PRICE-R REDEFINES WS-LOOKUP-MKT-PRICE
004380                            PIC S9(6)V9(5).
004390*
004400*        *******************
004410*            report lines
004420*        *******************
004430*        WRITTEN ONCE, BEFORE ANY DETAIL LINES, BY 800-WRITE-
004440*        REPORT-HEADING.
004450 01  RPT-TITLE-LINE.
004460     05  FILLER                   PIC X(27)
004470              VALUE '=== Calculating Metrics ==='.
004480     05  FILLER                   PIC X(105) VALUE SPACES.
004490*
004500*        ONE LINE PER BOT TRANSACTION, WRITTEN BY 810-WRITE-
004510*        BOT-DETAIL-LINES.  RPT-ROI-VALUE IS A PERCENTAGE, NOT
004520*        A FRACTION - PTM0200 RETURNS IT ALREADY MULTIPLIED
004530*        BY 100.
004540 01  RPT-ROI-DETAIL.
004550     05  FILLER                   PIC X(16)
004560              VALUE 'ROI (BOT) for tr'.
004570     05  FILLER                   PIC X(13) VALUE 'ansaction '.
004580     05  RPT-EXEC-ID              PIC X(24).
004590     05  FILLER                   PIC X(2)  VALUE ': '.
004600     05  RPT-ROI-VALUE            PIC -(5)9.99.
004610     05  FILLER                   PIC X(1)  VALUE '%'.
004620     05  FILLER                   PIC X(47) VALUE SPACES.
004630*
004640*        WRITTEN ONCE BY 820-WRITE-VOLATILITY-AND-SHARPE, OR
004650*        REPLACED BY AN RPT-ERROR-LINE BELOW IF PTM0300 COULD
004660*        NOT COMPUTE A VOLATILITY FIGURE.
004670 01  RPT-VOLATILITY-LINE.
004680     05  FILLER                   PIC X(12) VALUE 'Volatility: '.
004690     05  RPT-VOLATILITY-VALUE     PIC -(5)9.9999.
004700     05  FILLER                   PIC X(100) VALUE SPACES.
004710*
004720*        SAME IDEA AS RPT-VOLATILITY-LINE, FOR THE SHARPE
004730*        RATIO AGAINST THE SHOP'S FIXED 2% RISK-FREE RATE.
004740 01  RPT-SHARPE-LINE.
004750     05  FILLER                   PIC X(14) VALUE 'Sharpe Ratio: '.
004760     05  RPT-SHARPE-VALUE         PIC -(5)9.9999.
004770     05  FILLER                   PIC X(98) VALUE SPACES.
004780*
004790*        GENERIC ERROR LINE, SHARED BY BOTH THE VOLATILITY AND
004800*        SHARPE ERROR CASES - RPT-ERROR-TEXT CARRIES WHICHEVER
004810*        MESSAGE APPLIES.
004820 01  RPT-ERROR-LINE.
004830     05  FILLER                   PIC X(40) VALUE SPACES.
004840     05  RPT-ERROR-TEXT           PIC X(80).
004850     05  FILLER                   PIC X(12) VALUE SPACES.
004860*
004870*        ONE LINE PER BOT TRANSACTION, WRITTEN BY 830-WRITE-
004880*        CUMULATIVE-SECTION AFTER THE RPT-ROI-DETAIL LINES -
004890*        SEE TKT PTM-0063 FOR WHY THE CUMULATIVE FIGURES ARE A
004900*        SEPARATE PASS OVER THE SAME WS-ROI-TABLE.
004910 01  RPT-CUM-DETAIL.
004920     05  RPT-CUM-EXEC-ID          PIC X(24).
004930     05  FILLER                   PIC X(1)  VALUE SPACE.
004940     05  RPT-CUM-ROI              PIC -(5)9.99.
004950     05  FILLER                   PIC X(1)  VALUE SPACE.
004960     05  RPT-CUM-CUMROI           PIC -(7)9.99.
004970     05  FILLER                   PIC X(90) VALUE SPACES.
004980*
004990*        BLANK SPACER LINE - NOT CURRENTLY WRITTEN ANYWHERE,
005000*        KEPT AVAILABLE FOR A FUTURE SECTION BREAK.
005010 01  RPT-SPACES.
005020     05  FILLER                   PIC X(132) VALUE SPACES.
005030
005040****************************************************************
005050 PROCEDURE DIVISION.
005060****************************************************************
005070
005080 000-MAIN-LOGIC.
005090*    TOP OF THE RUN.  STAMP THE REPORT DATE, OPEN EVERYTHING,
005100*    LOAD THE FOUR EXTRACTS INTO MEMORY, RUN THE PER-TRANSACTION
005110*    ROI PASS, CALL OUT FOR VOLATILITY/SHARPE, THEN WRITE THE
005120*    REPORT AND GET OUT.  NOTHING IS SORTED - EACH EXTRACT IS
005130*    PROCESSED IN THE ORDER IT ARRIVES FROM THE FEED.
005140     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
005150     MOVE WS-TODAY-YYYYMMDD(1:4) TO CURRENT-CC-YY.
005160     MOVE WS-TODAY-YYYYMMDD(5:2) TO CURRENT-MONTH.
005170     MOVE WS-TODAY-YYYYMMDD(7:2) TO CURRENT-DAY.
005180     DISPLAY 'PTM0100 STARTED - PORTFOLIO METRICS BATCH'.
005190
005200     PERFORM 100-OPEN-ALL-FILES.
005210
005220*    LOAD PHASE - EACH OF THE FOUR PARAGRAPHS BELOW READS ITS
005230*    OWN FILE TO END-OF-FILE (OR TO A FIRST UNPARSEABLE RECORD)
005240*    BEFORE THE NEXT ONE STARTS.  NONE OF THIS IS KEYED, THE
005250*    TABLES ARE BUILT IN ARRIVAL ORDER.
005260     PERFORM 200-LOAD-EXECUTIONS  THRU 200-EXIT.
005270     PERFORM 300-LOAD-CHART       THRU 300-EXIT.
005280     PERFORM 400-LOAD-SP500       THRU 400-EXIT.
005290     PERFORM 500-LOAD-QUOTES      THRU 500-EXIT.
005300
005310*    ONE CALL TO PTM0200 PER BUY (BOT) TRANSACTION IN THE
005320*    EXECUTIONS TABLE - SELLS ARE NOT SCORED FOR ROI.
005330     PERFORM 600-CALC-ROI-FOR-BOT-TXNS
005340         VARYING WS-TXN-SUB FROM 1 BY 1
005350             UNTIL WS-TXN-SUB > NUM-EXECS-RECS.
005360
005370     PERFORM 650-GET-AVERAGE-ROI.
005380     PERFORM 660-CALL-VOLATILITY-AND-SHARPE.
005390
005400*    REPORT PHASE - HEADING, ONE ROI LINE PER BOT, THE
005410*    VOLATILITY/SHARPE LINES, THEN THE CUMULATIVE-ROI SECTION.
005420     PERFORM 800-WRITE-REPORT-HEADING.
005430     PERFORM 810-WRITE-BOT-DETAIL-LINES
005440         VARYING WS-ROI-SUB FROM 1 BY 1
005450             UNTIL WS-ROI-SUB > NUM-BOT-TXNS.
005460     PERFORM 820-WRITE-VOLATILITY-AND-SHARPE.
005470     PERFORM 830-WRITE-CUMULATIVE-SECTION
005480         VARYING WS-ROI-SUB FROM 1 BY 1
005490             UNTIL WS-ROI-SUB > NUM-BOT-TXNS.
005500
005510     PERFORM 900-CLOSE-ALL-FILES.
005520     DISPLAY 'PTM0100 ENDED - RC=' RETURN-CODE.
005530     GOBACK.
005540
005550****************************************************************
005560*   100-XXXX  OPEN / CLOSE
005570****************************************************************
005580 100-OPEN-ALL-FILES.
005590*    OPEN ALL FOUR INPUT EXTRACTS AND THE OUTPUT REPORT, THEN
005600*    CHECK FILE STATUS ON EACH ONE.  A BAD OPEN SETS A NONZERO
005610*    RETURN CODE BUT DOES NOT GOBACK HERE - RATHER THAN ADD A
005620*    SEPARATE ABEND PATH, THE SHOP STANDARD (TKT AD-0933) IS TO
005630*    LET THE RUN FALL THROUGH; THE SUBSEQUENT READS WILL HIT
005640*    EOF IMMEDIATELY ON A FILE THAT NEVER OPENED AND THE REPORT
005650*    COMES OUT EMPTY FOR THAT SECTION, WITH A NONZERO RC LEFT
005660*    FOR THE JOB SCHEDULER TO CATCH.
005670     OPEN INPUT  EXECUTIONS-FILE.
005680     OPEN INPUT  CHART-FILE.
005690     OPEN INPUT  SP500-FILE.
005700     OPEN INPUT  QUOTE-FILE.
005710     OPEN OUTPUT REPORT-FILE.
005720     IF WS-EXECS-STATUS NOT = '00'
005730       DISPLAY 'ERROR OPENING EXECUTIONS FILE. RC: '
005740               WS-EXECS-STATUS
005750       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
005760       MOVE 16 TO RETURN-CODE
005770     END-IF.
005780     IF WS-CHART-STATUS NOT = '00'
005790       DISPLAY 'ERROR OPENING CHART FILE. RC: '
005800               WS-CHART-STATUS
005810       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
005820       MOVE 16 TO RETURN-CODE
005830     END-IF.
005840     IF WS-SP500-STATUS NOT = '00'
005850       DISPLAY 'ERROR OPENING SP500 FILE. RC: '
005860               WS-SP500-STATUS
005870       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
005880       MOVE 16 TO RETURN-CODE
005890     END-IF.
005900     IF WS-QUOTE-STATUS NOT = '00'
005910       DISPLAY 'ERROR OPENING QUOTE FILE. RC: '
005920               WS-QUOTE-STATUS
005930       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
005940       MOVE 16 TO RETURN-CODE
005950     END-IF.
005960     IF WS-REPORT-STATUS NOT = '00'
005970       DISPLAY 'ERROR OPENING REPORT FILE. RC: '
005980               WS-REPORT-STATUS
005990       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
006000       MOVE 16 TO RETURN-CODE
006010     END-IF.
006020
006030 900-CLOSE-ALL-FILES.
006040*    CLOSE IN OPEN ORDER.  NO STATUS CHECK HERE - A CLOSE ERROR
006050*    THIS LATE IN THE RUN IS NOT WORTH ABENDING OVER, AND NEVER
006060*    HAS BEEN AT THIS SHOP.
006070     CLOSE EXECUTIONS-FILE.
006080     CLOSE CHART-FILE.
006090     CLOSE SP500-FILE.
006100     CLOSE QUOTE-FILE.
006110     CLOSE REPORT-FILE.
006120
006130****************************************************************
006140*   200-XXXX  TXNLOAD - LOAD THE EXECUTIONS EXTRACT
006150****************************************************************
006160 200-LOAD-EXECUTIONS.
006170*    FIRST READ TELLS US WHETHER THE FILE HAS ANYTHING AT ALL.
006180*    AN EMPTY FILE (OR ONE THAT NEVER OPENED) FALLS STRAIGHT
006190*    THROUGH WITH ZERO EXECUTIONS LOADED.
006200     PERFORM 210-READ-EXECUTIONS-FILE.
006210     IF EOF-EXECS
006220         GO TO 200-EXIT
006230     END-IF.
006240*    FIRST RECORD IS THE COLUMN HEADING - DISCARD IT.
006250     PERFORM 210-READ-EXECUTIONS-FILE.
006260
006270     PERFORM 220-PARSE-AND-STORE-EXEC
006280         UNTIL EOF-EXECS.
006290 200-EXIT.
006300     EXIT.
006310
006320 210-READ-EXECUTIONS-FILE.
006330*    FILE-STATUS CHECK ON EVERY READ, SHOP STANDARD PER TKT
006340*    AD-0933 - SAME EVALUATE-ON-STATUS SHAPE AS SAMII1'S OWN
006350*    700-READ-TRAN-FILE.  '00' IS A GOOD READ, '10' IS A CLEAN
006360*    END OF FILE, ANYTHING ELSE IS AN I/O ERROR THAT ALSO ENDS
006370*    THE EXECUTIONS LOAD - THE REST OF THE RUN IS NOT ABENDED
006380*    OVER IT.  THE RECORD COUNT ITSELF IS STILL BUMPED IN
006390*    220-PARSE-AND-STORE-EXEC, AFTER THE HEADING IS DISCARDED.
006400     READ EXECUTIONS-FILE
006410         AT END MOVE 'Y' TO SW-EOF-EXECS.
006420     EVALUATE WS-EXECS-STATUS
006430         WHEN '00'
006440             CONTINUE
006450         WHEN '10'
006460             MOVE 'Y' TO SW-EOF-EXECS
006470         WHEN OTHER
006480             DISPLAY 'PTM0100 I/O ERROR ON EXECUTIONS READ, '
006490                     'STATUS=' WS-EXECS-STATUS
006500             DISPLAY 'EXECUTIONS LOAD ENDED, RUN CONTINUES'
006510             MOVE 'Y' TO SW-EOF-EXECS
006520     END-EVALUATE.
006530
006540 220-PARSE-AND-STORE-EXEC.
006550*    BUILDS ONE TXN-REC FROM THE NEXT EXECUTIONS LINE AND
006560*    APPENDS IT TO WS-TXN-TABLE.  A LINE THAT DOES NOT UNSTRING
006570*    INTO ALL SEVEN BROKER-FORMAT FIELDS, OR WHOSE QUANTITY,
006580*    PRICE OR TOTAL TEXT IS NOT NUMERIC, IS AN UNPARSEABLE
006590*    RECORD - THAT ENDS THE EXECUTIONS LOAD WITHOUT FAILING THE
006600*    REST OF THE RUN (TKT PTM-0078).
006610     ADD 1 TO WS-TXN-SUB.
006620     IF WS-TXN-SUB > 2000
006630*        TABLE IS FULL - STOP LOADING.  THIS IS A CAPACITY
006640*        LIMIT, NOT A PARSE FAILURE; SEE THE FIELD-COUNT AND
006650*        NUMERIC CHECKS BELOW FOR THE ACTUAL PARSE-FAILURE CASE.
006660         SUBTRACT 1 FROM WS-TXN-SUB
006670         MOVE 'Y' TO SW-EOF-EXECS
006680     ELSE
006690         MOVE ZERO TO WS-PARSE-FIELD-COUNT
006700         UNSTRING EXECUTIONS-LINE DELIMITED BY ','
006710             INTO WS-EF-EXEC-ID WS-EF-DATE WS-EF-SYMBOL
006720                  WS-EF-TYPE    WS-EF-QUANTITY
006730                  WS-EF-PRICE   WS-EF-TOTAL
006740             TALLYING IN WS-PARSE-FIELD-COUNT
006750         IF WS-PARSE-FIELD-COUNT < 7
006760*            SHORT LINE - FEWER THAN THE SEVEN EXPECTED FIELDS
006770*            CAME OUT OF THE UNSTRING.  STOP LOADING, DO NOT
006780*            STORE A PARTIAL RECORD.
006790             SUBTRACT 1 FROM WS-TXN-SUB
006800             DISPLAY 'PTM0100 SHORT EXECUTIONS RECORD AFTER '
006810                     'RECORD ' NUM-EXECS-RECS
006820                     ' - EXECUTIONS LOAD ENDED'
006830             MOVE 'Y' TO SW-EOF-EXECS
006840         ELSE
006850*            TEXT FIELDS MOVE STRAIGHT ACROSS; ONLY THE
006860*            QUANTITY/PRICE/TOTAL COLUMNS NEED RE-EDITING FROM
006870*            TEXT TO SIGNED NUMERIC, VIA 950/960 BELOW.
006880             MOVE WS-EF-EXEC-ID   TO TXN-EXEC-ID
006890             MOVE WS-EF-DATE      TO TXN-DATE
006900             MOVE WS-EF-SYMBOL    TO TXN-SYMBOL
006910             MOVE WS-EF-TYPE(1:3) TO TXN-TYPE
006920             MOVE 'N' TO SW-PARSE-ERROR
006930             MOVE WS-EF-QUANTITY TO WS-PARSE-SRC
006940             PERFORM 950-PARSE-DECIMAL-4
006950             MOVE WS-PARSE-RESULT-4 TO TXN-QUANTITY
006960             MOVE WS-EF-PRICE    TO WS-PARSE-SRC
006970             PERFORM 950-PARSE-DECIMAL-4
006980             MOVE WS-PARSE-RESULT-4 TO TXN-PRICE-PER-SHARE
006990             MOVE WS-EF-TOTAL    TO WS-PARSE-SRC
007000             PERFORM 960-PARSE-DECIMAL-2
007010             MOVE WS-PARSE-RESULT-2 TO TXN-TOTAL-AMOUNT
007020             IF PARSE-ERROR-ON
007030*                QUANTITY, PRICE OR TOTAL TEXT WAS NOT NUMERIC -
007040*                ALSO AN UNPARSEABLE RECORD.
007050                 SUBTRACT 1 FROM WS-TXN-SUB
007060                 DISPLAY 'PTM0100 NON-NUMERIC EXECUTIONS '
007070                         'RECORD AFTER RECORD ' NUM-EXECS-RECS
007080                         ' - LOAD ENDED'
007090                 MOVE 'Y' TO SW-EOF-EXECS
007100             ELSE
007110                 MOVE TXN-EXEC-ID     TO TT-EXEC-ID(WS-TXN-SUB)
007120                 MOVE TXN-DATE        TO TT-DATE(WS-TXN-SUB)
007130                 MOVE TXN-SYMBOL      TO TT-SYMBOL(WS-TXN-SUB)
007140                 MOVE TXN-TYPE        TO TT-TYPE(WS-TXN-SUB)
007150                 MOVE TXN-QUANTITY    TO TT-QUANTITY(WS-TXN-SUB)
007160                 MOVE TXN-PRICE-PER-SHARE
007170                                  TO TT-PRICE(WS-TXN-SUB)
007180                 MOVE TXN-TOTAL-AMOUNT
007190                                  TO TT-TOTAL-AMOUNT(WS-TXN-SUB)
007200                 ADD 1 TO NUM-EXECS-RECS
007210                 PERFORM 210-READ-EXECUTIONS-FILE
007220             END-IF
007230         END-IF
007240     END-IF.
007250
007260****************************************************************
007270*   300-XXXX  CHARTLOAD - LOAD THE PRICE-HISTORY EXTRACT
007280****************************************************************
007290 300-LOAD-CHART.
007300*    SAME SHAPE AS 200-LOAD-EXECUTIONS - DISCARD THE HEADING
007310*    LINE, THEN LOAD EVERY CLOSE PRICE IN FEED ORDER.
007320     PERFORM 310-READ-CHART-FILE.
007330     IF EOF-CHART
007340         GO TO 300-EXIT
007350     END-IF.
007360     PERFORM 310-READ-CHART-FILE.
007370
007380     PERFORM 320-PARSE-AND-STORE-CHART
007390         UNTIL EOF-CHART.
007400 300-EXIT.
007410     EXIT.
007420
007430 310-READ-CHART-FILE.
007440*    SAME FILE-STATUS-ON-EVERY-READ IDIOM AS 210-READ-
007450*    EXECUTIONS-FILE ABOVE - '00' CONTINUES THE LOAD, '10' IS
007460*    A CLEAN END OF FILE, ANYTHING ELSE IS LOGGED AND TREATED
007470*    AS END OF FILE SO THE CHART LOAD STOPS WITHOUT AN ABEND.
007480     READ CHART-FILE
007490         AT END MOVE 'Y' TO SW-EOF-CHART.
007500     EVALUATE WS-CHART-STATUS
007510         WHEN '00'
007520             CONTINUE
007530         WHEN '10'
007540             MOVE 'Y' TO SW-EOF-CHART
007550         WHEN OTHER
007560             DISPLAY 'PTM0100 I/O ERROR ON CHART READ, '
007570                     'STATUS=' WS-CHART-STATUS
007580             DISPLAY 'CHART LOAD ENDED, RUN CONTINUES'
007590             MOVE 'Y' TO SW-EOF-CHART
007600     END-EVALUATE.
007610
007620 320-PARSE-AND-STORE-CHART.
007630*    BUILDS ONE CHT-REC FROM THE NEXT PRICE-HISTORY LINE.  SAME
007640*    SHORT-LINE / NON-NUMERIC CHECKS AS 220-PARSE-AND-STORE-EXEC
007650*    ABOVE - A BAD LINE ENDS THE CHART LOAD, IT DOES NOT ABEND
007660*    THE RUN (TKT PTM-0078).
007670     ADD 1 TO WS-CHT-SUB.
007680     IF WS-CHT-SUB > 5000
007690         SUBTRACT 1 FROM WS-CHT-SUB
007700         MOVE 'Y' TO SW-EOF-CHART
007710     ELSE
007720         MOVE ZERO TO WS-PARSE-FIELD-COUNT
007730         UNSTRING CHART-LINE DELIMITED BY ','
007740             INTO WS-CF-TIMESTAMP WS-CF-CLOSE
007750             TALLYING IN WS-PARSE-FIELD-COUNT
007760         IF WS-PARSE-FIELD-COUNT < 2
007770             SUBTRACT 1 FROM WS-CHT-SUB
007780             DISPLAY 'PTM0100 SHORT CHART RECORD AFTER '
007790                     'RECORD ' NUM-CHART-RECS
007800                     ' - CHART LOAD ENDED'
007810             MOVE 'Y' TO SW-EOF-CHART
007820         ELSE
007830*            TIMESTAMP MOVES STRAIGHT ACROSS; ONLY THE CLOSE
007840*            PRICE NEEDS RE-EDITING FROM TEXT TO NUMERIC.
007850             MOVE WS-CF-TIMESTAMP TO CHT-TIMESTAMP
007860             MOVE 'N' TO SW-PARSE-ERROR
007870             MOVE WS-CF-CLOSE     TO WS-PARSE-SRC
007880             PERFORM 950-PARSE-DECIMAL-4
007890             MOVE WS-PARSE-RESULT-4 TO CHT-CLOSE-PRICE
007900             IF PARSE-ERROR-ON
007910                 SUBTRACT 1 FROM WS-CHT-SUB
007920                 DISPLAY 'PTM0100 NON-NUMERIC CHART RECORD '
007930                         'AFTER RECORD ' NUM-CHART-RECS
007940                         ' - LOAD ENDED'
007950                 MOVE 'Y' TO SW-EOF-CHART
007960             ELSE
007970                 MOVE CHT-TIMESTAMP   TO CT-TIMESTAMP(WS-CHT-SUB)
007980                 MOVE CHT-CLOSE-PRICE
007990                                  TO CT-CLOSE-PRICE(WS-CHT-SUB)
008000                 MOVE CHT-CLOSE-PRICE
008010                              TO WS-CHT-CLOSE-ENTRY(WS-CHT-SUB)
008020                 ADD 1 TO NUM-CHART-RECS
008030                 PERFORM 310-READ-CHART-FILE
008040             END-IF
008050         END-IF
008060     END-IF.
008070
008080****************************************************************
008090*   400-XXXX  SP5LOAD - LOAD THE S&P 500 COMPONENT EXTRACT
008100****************************************************************
008110 400-LOAD-SP500.
008120*    SAME SHAPE AGAIN - DISCARD THE HEADING, LOAD EVERY
008130*    COMPONENT MARKET PRICE IN FEED ORDER.
008140     PERFORM 410-READ-SP500-FILE.
008150     IF EOF-SP500
008160         GO TO 400-EXIT
008170     END-IF.
008180     PERFORM 410-READ-SP500-FILE.
008190
008200     PERFORM 420-PARSE-AND-STORE-SP500
008210         UNTIL EOF-SP500.
008220 400-EXIT.
008230     EXIT.
008240
008250 410-READ-SP500-FILE.
008260*    SAME IDIOM AS 210/310 ABOVE, AGAINST WS-SP500-STATUS.
008270     READ SP500-FILE
008280         AT END MOVE 'Y' TO SW-EOF-SP500.
008290     EVALUATE WS-SP500-STATUS
008300         WHEN '00'
008310             CONTINUE
008320         WHEN '10'
008330             MOVE 'Y' TO SW-EOF-SP500
008340         WHEN OTHER
008350             DISPLAY 'PTM0100 I/O ERROR ON SP500 READ, '
008360                     'STATUS=' WS-SP500-STATUS
008370             DISPLAY 'SP500 LOAD ENDED, RUN CONTINUES'
008380             MOVE 'Y' TO SW-EOF-SP500
008390     END-EVALUATE.
008400
008410 420-PARSE-AND-STORE-SP500.
008420*    BUILDS ONE S&P 500 COMPONENT ENTRY FROM THE NEXT SP500
008430*    LINE.  SAME PARSE-VALIDITY CHECKS AS THE OTHER THREE
008440*    LOADERS (TKT PTM-0078).
008450     ADD 1 TO WS-SP5-SUB.
008460     IF WS-SP5-SUB > 600
008470         SUBTRACT 1 FROM WS-SP5-SUB
008480         MOVE 'Y' TO SW-EOF-SP500
008490     ELSE
008500         MOVE ZERO TO WS-PARSE-FIELD-COUNT
008510         UNSTRING SP500-LINE DELIMITED BY ','
008520             INTO WS-SF-SYMBOL WS-SF-PRICE
008530             TALLYING IN WS-PARSE-FIELD-COUNT
008540         IF WS-PARSE-FIELD-COUNT < 2
008550             SUBTRACT 1 FROM WS-SP5-SUB
008560             DISPLAY 'PTM0100 SHORT SP500 RECORD AFTER '
008570                     'RECORD ' NUM-SP500-RECS
008580                     ' - SP500 LOAD ENDED'
008590             MOVE 'Y' TO SW-EOF-SP500
008600         ELSE
008610*            SYMBOL MOVES STRAIGHT ACROSS; ONLY THE MARKET
008620*            PRICE NEEDS RE-EDITING FROM TEXT TO NUMERIC.
008630             MOVE WS-SF-SYMBOL TO SP5-SYMBOL
008640             MOVE 'N' TO SW-PARSE-ERROR
008650             MOVE WS-SF-PRICE  TO WS-PARSE-SRC
008660             PERFORM 950-PARSE-DECIMAL-4
008670             MOVE WS-PARSE-RESULT-4 TO SP5-MARKET-PRICE
008680             IF PARSE-ERROR-ON
008690                 SUBTRACT 1 FROM WS-SP5-SUB
008700                 DISPLAY 'PTM0100 NON-NUMERIC SP500 RECORD '
008710                         'AFTER RECORD ' NUM-SP500-RECS
008720                         ' - LOAD ENDED'
008730                 MOVE 'Y' TO SW-EOF-SP500
008740             ELSE
008750                 MOVE SP5-SYMBOL     TO ST-SYMBOL(WS-SP5-SUB)
008760                 MOVE SP5-MARKET-PRICE
008770                                 TO ST-MARKET-PRICE(WS-SP5-SUB)
008780                 ADD 1 TO NUM-SP500-RECS
008790                 PERFORM 410-READ-SP500-FILE
008800             END-IF
008810         END-IF
008820     END-IF.
008830
008840****************************************************************
008850*   500-XXXX  QUOTELOAD - LOAD THE CURRENT-QUOTE EXTRACT
008860****************************************************************
008870 500-LOAD-QUOTES.
008880*    SAME SHAPE AGAIN - DISCARD THE HEADING, LOAD EVERY CURRENT
008890*    QUOTE IN FEED ORDER.  610-FIND-QUOTE-FOR-SYMBOL LATER DOES
008900*    A PLAIN LINEAR SCAN OVER WHATEVER ENDS UP IN THIS TABLE.
008910     PERFORM 510-READ-QUOTE-FILE.
008920     IF EOF-QUOTE
008930         GO TO 500-EXIT
008940     END-IF.
008950     PERFORM 510-READ-QUOTE-FILE.
008960
008970     PERFORM 520-PARSE-AND-STORE-QUOTE
008980         UNTIL EOF-QUOTE.
008990 500-EXIT.
009000     EXIT.
009010
009020 510-READ-QUOTE-FILE.
009030*    SAME IDIOM AS 210/310/410 ABOVE, AGAINST WS-QUOTE-STATUS.
009040     READ QUOTE-FILE
009050         AT END MOVE 'Y' TO SW-EOF-QUOTE.
009060     EVALUATE WS-QUOTE-STATUS
009070         WHEN '00'
009080             CONTINUE
009090         WHEN '10'
009100             MOVE 'Y' TO SW-EOF-QUOTE
009110         WHEN OTHER
009120             DISPLAY 'PTM0100 I/O ERROR ON QUOTE READ, '
009130                     'STATUS=' WS-QUOTE-STATUS
009140             DISPLAY 'QUOTE LOAD ENDED, RUN CONTINUES'
009150             MOVE 'Y' TO SW-EOF-QUOTE
009160     END-EVALUATE.
009170
009180 520-PARSE-AND-STORE-QUOTE.
009190*    BUILDS ONE CURRENT-QUOTE ENTRY FROM THE NEXT QUOTE LINE.
009200*    SIX FIELDS ARE EXPECTED; EACH OF THE FOUR PRICE FIELDS IS
009210*    RUN THROUGH 950-PARSE-DECIMAL-4 BEFORE SW-PARSE-ERROR IS
009220*    CHECKED, SO A BAD PRICE ANYWHERE IN THE LINE IS CAUGHT
009230*    (TKT PTM-0078).
009240     ADD 1 TO WS-QTE-SUB.
009250     IF WS-QTE-SUB > 600
009260         SUBTRACT 1 FROM WS-QTE-SUB
009270         MOVE 'Y' TO SW-EOF-QUOTE
009280     ELSE
009290         MOVE ZERO TO WS-PARSE-FIELD-COUNT
009300         UNSTRING QUOTE-LINE DELIMITED BY ','
009310             INTO WS-QF-SYMBOL WS-QF-PRICE WS-QF-PREV
009320                  WS-QF-HIGH   WS-QF-LOW    WS-QF-CURRENCY
009330             TALLYING IN WS-PARSE-FIELD-COUNT
009340         IF WS-PARSE-FIELD-COUNT < 6
009350             SUBTRACT 1 FROM WS-QTE-SUB
009360             DISPLAY 'PTM0100 SHORT QUOTE RECORD AFTER '
009370                     'RECORD ' NUM-QUOTE-RECS
009380                     ' - QUOTE LOAD ENDED'
009390             MOVE 'Y' TO SW-EOF-QUOTE
009400         ELSE
009410*            SYMBOL MOVES STRAIGHT ACROSS; ALL FOUR PRICE
009420*            FIELDS NEED RE-EDITING FROM TEXT TO NUMERIC
009430*            BEFORE SW-PARSE-ERROR IS CHECKED BELOW.
009440             MOVE WS-QF-SYMBOL TO QTE-SYMBOL
009450             MOVE 'N' TO SW-PARSE-ERROR
009460             MOVE WS-QF-PRICE  TO WS-PARSE-SRC
009470             PERFORM 950-PARSE-DECIMAL-4
009480             MOVE WS-PARSE-RESULT-4 TO QTE-MARKET-PRICE
009490             MOVE WS-QF-PREV   TO WS-PARSE-SRC
009500             PERFORM 950-PARSE-DECIMAL-4
009510             MOVE WS-PARSE-RESULT-4 TO QTE-PREV-CLOSE
009520             MOVE WS-QF-HIGH   TO WS-PARSE-SRC
009530             PERFORM 950-PARSE-DECIMAL-4
009540             MOVE WS-PARSE-RESULT-4 TO QTE-DAY-HIGH
009550             MOVE WS-QF-LOW    TO WS-PARSE-SRC
009560             PERFORM 950-PARSE-DECIMAL-4
009570             MOVE WS-PARSE-RESULT-4 TO QTE-DAY-LOW
009580             MOVE WS-QF-CURRENCY(1:3) TO QTE-CURRENCY
009590             IF PARSE-ERROR-ON
009600                 SUBTRACT 1 FROM WS-QTE-SUB
009610                 DISPLAY 'PTM0100 NON-NUMERIC QUOTE RECORD '
009620                         'AFTER RECORD ' NUM-QUOTE-RECS
009630                         ' - LOAD ENDED'
009640                 MOVE 'Y' TO SW-EOF-QUOTE
009650             ELSE
009660                 MOVE QTE-SYMBOL     TO QT-SYMBOL(WS-QTE-SUB)
009670                 MOVE QTE-MARKET-PRICE
009680                                 TO QT-MARKET-PRICE(WS-QTE-SUB)
009690                 MOVE QTE-PREV-CLOSE
009700                                 TO QT-PREV-CLOSE(WS-QTE-SUB)
009710                 MOVE QTE-DAY-HIGH   TO QT-DAY-HIGH(WS-QTE-SUB)
009720                 MOVE QTE-DAY-LOW    TO QT-DAY-LOW(WS-QTE-SUB)
009730                 MOVE QTE-CURRENCY   TO QT-CURRENCY(WS-QTE-SUB)
009740                 ADD 1 TO NUM-QUOTE-RECS
009750                 PERFORM 510-READ-QUOTE-FILE
009760             END-IF
009770         END-IF
009780     END-IF.
009790
009800****************************************************************
009810*   600-XXXX  MANAGER - PER-TRANSACTION ROI FOR BUY TRADES
009820****************************************************************
009830 600-CALC-ROI-FOR-BOT-TXNS.
009840*    ONLY BUY (BOT) ROWS ARE SCORED.  THE CURRENT-QUOTE TABLE
009850*    IS SEARCHED FOR THE TRANSACTION SYMBOL; IF NONE IS FOUND
009860*    THE MARKET PRICE GOES TO PTM0200 AS ZERO AND THE ROI
009870*    CALCULATION REFLECTS THAT (SEE PTM0200 FOR THE FORMULA).
009880*    THIS PARAGRAPH IS DRIVEN OFF WS-TXN-SUB AS A VARYING
009890*    SUBSCRIPT FROM 000-MAIN-LOGIC, ONE CALL PER LOADED
009900*    EXECUTIONS RECORD, BUY OR SELL - THE IF BELOW IS WHAT
009910*    ACTUALLY SKIPS THE SELLS.
009920     IF TT-TYPE-BUY(WS-TXN-SUB)
009930         PERFORM 610-FIND-QUOTE-FOR-SYMBOL
009940         MOVE TT-QUANTITY(WS-TXN-SUB)    TO WL-QUANTITY
009950         MOVE TT-PRICE(WS-TXN-SUB)       TO WL-PRICE
009960         MOVE TT-TOTAL-AMOUNT(WS-TXN-SUB) TO WL-TOTAL-AMOUNT
009970         IF QUOTE-FOUND
009980             MOVE QT-MARKET-PRICE(WS-QTE-SUB) TO WL-MARKET-PRICE
009990         ELSE
010000             MOVE 0 TO WL-MARKET-PRICE
010010         END-IF
010020         CALL 'PTM0200' USING WS-ROI-LINKAGE
010030         ADD 1 TO NUM-BOT-TXNS
010040         MOVE TT-EXEC-ID(WS-TXN-SUB) TO RT-EXEC-ID(NUM-BOT-TXNS)
010050         MOVE WL-ROI                 TO RT-ROI(NUM-BOT-TXNS)
010060         MOVE WL-CUM-ROI             TO RT-CUM-ROI(NUM-BOT-TXNS)
010070     END-IF.
010080
010090 610-FIND-QUOTE-FOR-SYMBOL.
010100*    LINEAR SCAN OF THE CURRENT-QUOTE TABLE - THE FIRST MATCH
010110*    WINS, PER TKT PTM-0057.  WS-QTE-SUB IS LEFT POINTING AT
010120*    THE MATCHING ENTRY (OR ONE PAST THE END IF NONE MATCHED).
010130     MOVE 'N' TO SW-QUOTE-FOUND.
010140     PERFORM 620-SCAN-QUOTE-TABLE
010150         VARYING WS-QTE-SUB FROM 1 BY 1
010160             UNTIL WS-QTE-SUB > NUM-QUOTE-RECS
010170                OR QUOTE-FOUND.
010180
010190 620-SCAN-QUOTE-TABLE.
010200     IF QT-SYMBOL(WS-QTE-SUB) = TT-SYMBOL(WS-TXN-SUB)
010210         MOVE 'Y' TO SW-QUOTE-FOUND
010220     END-IF.
010230
010240 650-GET-AVERAGE-ROI.
010250*    WL-CUM-ROI AND WL-ROI-COUNT ARE ACCUMULATED INSIDE PTM0200
010260*    ACROSS EVERY CALL MADE FROM 600-CALC-ROI-FOR-BOT-TXNS, SO
010270*    BY THE TIME WE GET HERE THEY ALREADY HOLD THE RUN TOTALS.
010280*    A PORTFOLIO WITH NO BOT TRANSACTIONS AT ALL LEAVES
010290*    WL-ROI-COUNT AT ZERO, WHICH WOULD DIVIDE BY ZERO BELOW IF
010300*    NOT CAUGHT FIRST.
010310     IF WL-ROI-COUNT > 0
010320         COMPUTE WS-AVG-ROI ROUNDED =
010330             WL-CUM-ROI / WL-ROI-COUNT
010340     ELSE
010350         MOVE 0 TO WS-AVG-ROI
010360     END-IF.
010370
010380 660-CALL-VOLATILITY-AND-SHARPE.
010390*    ONE CALL TO PTM0300 WITH THE FULL PARALLEL ARRAY OF CLOSE
010400*    PRICES.  PTM0300 RETURNS BOTH THE VOLATILITY AND THE
010410*    SHARPE RATIO (AGAINST THE SHOP'S FIXED 2% RISK-FREE RATE)
010420*    IN ONE PASS, PLUS THE TWO ERROR SWITCHES CHECKED BY
010430*    820-WRITE-VOLATILITY-AND-SHARPE BELOW.
010440     MOVE NUM-CHART-RECS TO WM-CHART-COUNT.
010450     MOVE WS-AVG-ROI     TO WM-AVERAGE-ROI.
010460     MOVE 'N' TO WM-VOLATILITY-ERR.
010470     MOVE 'N' TO WM-SHARPE-ERR.
010480     CALL 'PTM0300' USING WS-CHT-CLOSE-TABLE WS-STATS-LINKAGE.
010490
010500****************************************************************
010510*   800-XXXX  REPORT WRITING - SEE PTM-0041 REQUIREMENTS WRITE-UP
010520****************************************************************
010530 800-WRITE-REPORT-HEADING.
010540     MOVE RPT-TITLE-LINE TO REPORT-RECORD.
010550     WRITE REPORT-RECORD AFTER PAGE.
010560
010570 810-WRITE-BOT-DETAIL-LINES.
010580*    ONE LINE PER BOT TRANSACTION, IN THE ORDER IT WAS SCORED
010590*    BY 600-CALC-ROI-FOR-BOT-TXNS (I.E. EXECUTIONS-FILE ORDER).
010600     MOVE SPACES            TO RPT-ROI-DETAIL.
010610     MOVE RT-EXEC-ID(WS-ROI-SUB)  TO RPT-EXEC-ID.
010620     MOVE RT-ROI(WS-ROI-SUB)      TO RPT-ROI-VALUE.
010630     MOVE RPT-ROI-DETAIL     TO REPORT-RECORD.
010640     WRITE REPORT-RECORD.
010650
010660 820-WRITE-VOLATILITY-AND-SHARPE.
010670*    EITHER LINE MAY BE REPLACED BY AN ERROR LINE IF PTM0300
010680*    COULD NOT COMPUTE A VALUE (FEWER THAN TWO PRICES, OR A
010690*    ZERO VOLATILITY MAKING THE SHARPE RATIO UNDEFINED).
010700     IF WM-VOLATILITY-ERR-ON
010710         MOVE SPACES TO RPT-ERROR-LINE
010720         MOVE 'VOLATILITY ERROR - FEWER THAN 2 PRICES SUPPLIED.'
010730             TO RPT-ERROR-TEXT
010740         MOVE RPT-ERROR-LINE TO REPORT-RECORD
010750         WRITE REPORT-RECORD
010760     ELSE
010770         MOVE WM-VOLATILITY  TO RPT-VOLATILITY-VALUE
010780         MOVE RPT-VOLATILITY-LINE TO REPORT-RECORD
010790         WRITE REPORT-RECORD
010800     END-IF.
010810     IF WM-SHARPE-ERR-ON
010820         MOVE SPACES TO RPT-ERROR-LINE
010830         MOVE 'SHARPE RATIO ERROR - VOLATILITY IS ZERO.'
010840             TO RPT-ERROR-TEXT
010850         MOVE RPT-ERROR-LINE TO REPORT-RECORD
010860         WRITE REPORT-RECORD
010870     ELSE
010880         MOVE WM-SHARPE-RATIO  TO RPT-SHARPE-VALUE
010890         MOVE RPT-SHARPE-LINE  TO REPORT-RECORD
010900         WRITE REPORT-RECORD
010910     END-IF.
010920
010930 830-WRITE-CUMULATIVE-SECTION.
010940*    SAME ORDER AS 810-WRITE-BOT-DETAIL-LINES, BUT SHOWS THE
010950*    RUNNING CUMULATIVE ROI CARRIED BY PTM0200 ALONGSIDE EACH
010960*    TRANSACTION'S OWN ROI.
010970     MOVE SPACES                   TO RPT-CUM-DETAIL.
010980     MOVE RT-EXEC-ID(WS-ROI-SUB)    TO RPT-CUM-EXEC-ID.
010990     MOVE RT-ROI(WS-ROI-SUB)        TO RPT-CUM-ROI.
011000     MOVE RT-CUM-ROI(WS-ROI-SUB)    TO RPT-CUM-CUMROI.
011010     MOVE RPT-CUM-DETAIL            TO REPORT-RECORD.
011020     WRITE REPORT-RECORD.
011030
011040****************************************************************
011050*   950/960  SHARED SIGNED-DECIMAL-TEXT PARSE ROUTINES
011060*   WS-PARSE-SRC HOLDS THE RAW "NNN.NNNN" TEXT FIELD PULLED OUT
011070*   OF THE COMMA-DELIMITED LINE BY AN UNSTRING ABOVE.  NO SIGN
011080*   IS EVER PRESENT IN THE SOURCE EXTRACTS SO NONE IS PARSED.
011090*   EITHER ROUTINE SETS SW-PARSE-ERROR TO 'Y' IF THE TEXT IT
011100*   WAS HANDED TURNS OUT NOT TO BE NUMERIC, SO THE CALLER CAN
011110*   TREAT THE WHOLE RECORD AS UNPARSEABLE (TKT PTM-0078).  ON
011120*   SUCCESS THE SWITCH IS LEFT ALONE - THE CALLER IS EXPECTED
011130*   TO HAVE RESET IT TO 'N' BEFORE THE FIRST CALL FOR A RECORD.
011140****************************************************************
011150 950-PARSE-DECIMAL-4.
011160     MOVE SPACES TO WS-PARSE-WHOLE-A WS-PARSE-FRAC-A.
011170     UNSTRING WS-PARSE-SRC DELIMITED BY '.'
011180         INTO WS-PARSE-WHOLE-A WS-PARSE-FRAC-A.
011190     INSPECT WS-PARSE-WHOLE-A CONVERTING SPACE TO ZERO.
011200     INSPECT WS-PARSE-FRAC-A  CONVERTING SPACE TO ZERO.
011210     IF WS-PARSE-WHOLE-A(3:7) NOT NUMERIC
011220        OR WS-PARSE-FRAC-A    NOT NUMERIC
011230         MOVE 'Y' TO SW-PARSE-ERROR
011240         MOVE ZERO TO WS-PARSE-RESULT-4
011250     ELSE
011260         MOVE WS-PARSE-WHOLE-A(3:7) TO WS-PARSE-BUILD-4-WHOLE
011270         MOVE WS-PARSE-FRAC-A       TO WS-PARSE-BUILD-4-FRAC
011280         MOVE WS-PARSE-BUILD-4-V    TO WS-PARSE-RESULT-4
011290     END-IF.
011300
011310 960-PARSE-DECIMAL-2.
011320     MOVE SPACES TO WS-PARSE-WHOLE-A WS-PARSE-FRAC-A.
011330     UNSTRING WS-PARSE-SRC DELIMITED BY '.'
011340         INTO WS-PARSE-WHOLE-A WS-PARSE-FRAC-A.
011350     INSPECT WS-PARSE-WHOLE-A CONVERTING SPACE TO ZERO.
011360     INSPECT WS-PARSE-FRAC-A  CONVERTING SPACE TO ZERO.
011370     IF WS-PARSE-WHOLE-A      NOT NUMERIC
011380        OR WS-PARSE-FRAC-A(1:2) NOT NUMERIC
011390         MOVE 'Y' TO SW-PARSE-ERROR
011400         MOVE ZERO TO WS-PARSE-RESULT-2
011410     ELSE
011420         MOVE WS-PARSE-WHOLE-A     TO WS-PARSE-BUILD-2-WHOLE
011430         MOVE WS-PARSE-FRAC-A(1:2) TO WS-PARSE-BUILD-2-FRAC
011440         MOVE WS-PARSE-BUILD-2-V   TO WS-PARSE-RESULT-2
011450     END-IF.
011460
011470* END OF PROGRAM PTM0100
