000100******************************************************************
000200*   COPYBOOK       PTMTXN1                                       *
000300*   DESCRIBES       <userid>.ADLAB.FILES(EXECS)                  *
000400*   RECORD FOR ONE BROKER EXECUTION (BUY OR SELL) PULLED FROM    *
000500*   THE OVERNIGHT EXECUTIONS EXTRACT.  ONE RECORD PER TRADE.     *
000600*                                                                *
000700*   CHANGE HISTORY                                               *
000800*   03/11/02  D.STOUT    ADLAB ORIGINAL COPYBOOK (CUST2COB)      *
000900*   09/14/24  R.ANSARI   TKT PTM-0041 REBUILT AS THE PORTFOLIO   *
001000*                        EXECUTION RECORD FOR THE METRICS BATCH  *
001100*   11/02/24  R.ANSARI   TKT PTM-0057 ADDED 88-LEVELS FOR TYPE   *
001200******************************************************************
001300 01  PTM-TXN-REC.
001400     05  TXN-EXEC-ID              PIC X(24).
001500     05  TXN-DATE                 PIC X(21).
001600     05  TXN-SYMBOL               PIC X(8).
001700     05  TXN-TYPE                 PIC X(3).
001800         88  TXN-TYPE-BUY             VALUE 'BOT'.
001900         88  TXN-TYPE-SELL            VALUE 'SLD'.
002000     05  TXN-QUANTITY             PIC S9(7)V9(4).
002100     05  TXN-PRICE-PER-SHARE      PIC S9(7)V9(4).
002200     05  TXN-TOTAL-AMOUNT         PIC S9(11)V9(2).
002300*        ------------------------------------------------------
002400*        EDITED / ALTERNATE VIEWS USED BY THE REPORT AND EXPORT
002500*        PARAGRAPHS.  TXN-TOTAL-AMOUNT-R GIVES US THE TOTAL AS A
002600*        PLAIN UNSIGNED 13-DIGIT NUMBER FOR THE ROUNDING ROUTINE.
002700*        ------------------------------------------------------
002800     05  TXN-TOTAL-AMOUNT-R REDEFINES TXN-TOTAL-AMOUNT
002900                              PIC 9(11)V9(2).
003000     05  FILLER                   PIC X(15).
003100******************************************************************
003200*   CSV PARSE WORK AREA - HOLDS ONE RAW EXECUTION LINE BEFORE    *
003300*   THE COMMA FIELDS ARE SPLIT INTO PTM-TXN-REC ABOVE.           *
003400******************************************************************
003500 01  PTM-TXN-LINE.
003600     05  TXN-LINE-TEXT            PIC X(132).
003700 01  PTM-TXN-LINE-R REDEFINES PTM-TXN-LINE.
003800     05  TXN-LINE-FIRST-BYTE      PIC X.
003900     05  FILLER                   PIC X(131).
