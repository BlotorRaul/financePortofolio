000100****************************************************************
000110* PROGRAM:  PTM0300
000120*           PORTFOLIO VOLATILITY AND SHARPE RATIO
000130*
000140* AUTHOR :  D. STOUT
000150*           TRUST & BROKERAGE SYSTEMS
000160*
000170* INSTALLATION.  ADLAB FINANCIAL SERVICES DATA CENTER
000180* DATE-WRITTEN.  02/25/93.
000190* DATE-COMPILED. CURRENT-DATE.
000200* SECURITY.      NONE.
000210*
000220* REMARKS.
000230*     CALLED ONCE BY PTM0100 AFTER ALL PRICE-HISTORY SAMPLES
000240*     HAVE BEEN LOADED.  RECEIVES THE CLOSE-PRICE TABLE AND
000250*     THE AVERAGE ROI COMPUTED BY THE CALLER, AND RETURNS THE
000260*     SAMPLE STANDARD DEVIATION OF THE CLOSE PRICES (THE
000270*     "VOLATILITY") AND A SHARPE RATIO AGAINST THE SHOP'S
000280*     STANDARD 2% RISK-FREE RATE.  BOTH RESULTS CARRY AN
000290*     ERROR SWITCH FOR THE CASES WHERE THEY CANNOT BE
000300*     COMPUTED.
000310*
000320****************************************************************
000330* CHANGE LOG
000340* 02/25/93  DSTOUT    ORIGINAL PROGRAM.  REPLACED THE CRUDE
000350*                     DAY-TO-DAY SWING CALCULATION IN THE MAIN
000360*                     BLOTTER PASS WITH A PROPER SAMPLE
000370*                     STANDARD DEVIATION OVER THE PRICE HISTORY.
000380* 09/30/94  DSTOUT    TKT AD-0649 ADDED THE SHARPE RATIO CALC
000390*                     AGAINST A FIXED 2% ANNUAL RISK-FREE RATE
000400*                     PER THE PORTFOLIO ANALYTICS DESK.
000410* 01/11/95  MFELDER   TKT AD-0702 SPLIT OUT OF THE OLD COMBINED
000420*                     STATISTICS SUBPROGRAM, PER THE ADLAB
000430*                     STATISTICS-SUBROUTINE CONVENTION - THIS
000440*                     ROUTINE NOW HANDLES VOLATILITY AND THE
000450*                     SHARPE RATIO ONLY.
000460* 01/19/99  MFELDER   Y2K TKT AD-0911 REVIEWED - THIS ROUTINE
000470*                     CARRIES NO DATE FIELDS OF ITS OWN.  NO
000480*                     CHANGE REQUIRED.
000490* 07/15/08  JNABORS   TKT AD-1122 RAISED THE PRICE TABLE SIZE
000500*                     TO MATCH THE ENLARGED TABLE IN PTM0100.
000510* 09/14/24  RANSARI   TKT PTM-0041 REBUILT THE LINKAGE AREA FOR
000520*                     THE NEW PORTFOLIO METRICS BATCH AND ADDED
000530*                     THE TWO ERROR SWITCHES (FEWER THAN TWO
000540*                     PRICES, OR A ZERO VOLATILITY) REQUESTED
000550*                     BY PORTFOLIO ANALYTICS.
000560****************************************************************
000570 IDENTIFICATION DIVISION.
000580 PROGRAM-ID.    PTM0300.
000590 AUTHOR.        D. STOUT.
000600 INSTALLATION.  ADLAB FINANCIAL SERVICES DATA CENTER.
000610 DATE-WRITTEN.  02/25/93.
000620 DATE-COMPILED. CURRENT-DATE.
000630 SECURITY.      NONE.
000640
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.  IBM-370.
000680 OBJECT-COMPUTER.  IBM-370.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710
000720****************************************************************
000730 DATA DIVISION.
000740 WORKING-STORAGE SECTION.
000750*
000760 01  WS-RISK-FREE-RATE             PIC S9V9(4) VALUE 0.0200.
000770*
000780 01  WS-SUBSCRIPTS                 COMP.
000790     05  WS-PRC-SUB                PIC S9(8) VALUE 0.
000800     05  WS-SQRT-ITER               PIC S9(4) VALUE 0.
000810     05  FILLER                     PIC X(04) DISPLAY.
000820*
000830 01  WS-SUM-FIELDS.
000840     05  WS-SUM-PRICES              PIC S9(11)V9(4) VALUE 0.
000850     05  WS-MEAN-PRICE              PIC S9(7)V9(4)  VALUE 0.
000860*        OLD CRUNCH-STYLE CONSOLE TRACE SPLITS THE MEAN PRICE
000870*        INTO ITS WHOLE-DOLLAR AND FRACTIONAL PARTS.
000880     05  WS-MEAN-PRICE-PARTS REDEFINES WS-MEAN-PRICE.
000890         10  WS-MEAN-PRICE-WHOLE        PIC S9(7).
000900         10  WS-MEAN-PRICE-FRAC         PIC 9(4).
000910     05  WS-SUM-SQ-DIFF             PIC S9(15)V9(6) VALUE 0.
000920     05  WS-PRICE-DIFF              PIC S9(7)V9(4).
000930     05  WS-PRICE-DIFF-SQ           PIC S9(14)V9(8).
000940     05  WS-VARIANCE                PIC S9(13)V9(6) VALUE 0.
000950*        UNSIGNED EDIT VIEW OF THE VARIANCE, USED ONLY TO SEED
000960*        THE FIRST SQUARE-ROOT GUESS (THE SIGN IS ALWAYS
000970*        POSITIVE BY DEFINITION BUT THE ARITHMETIC ABOVE STILL
000980*        CARRIES ONE).
000990     05  WS-VARIANCE-U REDEFINES WS-VARIANCE
001000                            PIC 9(13)V9(6).
001010     05  FILLER                     PIC X(05).
001020*
001030*        ------------------------------------------------------
001040*        NEWTON-RAPHSON SQUARE ROOT WORK AREA.  THIS SHOP HAS
001050*        NO SQUARE-ROOT VERB SO VOLATILITY IS DERIVED BY
001060*        ITERATING X(N+1) = (X(N) + VARIANCE/X(N)) / 2 UNTIL
001070*        TWO SUCCESSIVE GUESSES AGREE TO SIX DECIMAL PLACES
001080*        OR 20 ITERATIONS HAVE RUN, WHICHEVER COMES FIRST.
001090*        ------------------------------------------------------
001100 01  WS-SQRT-WORK.
001110     05  WS-SQRT-GUESS              PIC S9(7)V9(6) VALUE 0.
001120     05  WS-SQRT-PREV-GUESS         PIC S9(7)V9(6) VALUE 0.
001130     05  WS-SQRT-DIFF               PIC S9(7)V9(6) VALUE 0.
001140     05  FILLER                     PIC X(05).
001150*
001160 01  SW-SQRT-SWITCHES.
001170     05  SW-SQRT-DONE                PIC X     VALUE 'N'.
001180         88  SQRT-DONE                         VALUE 'Y'.
001190     05  FILLER                      PIC X(04).
001200*
001210*        ------------------------------------------------------
001220*        THE RISK-FREE RATE IS SPLIT INTO ITS WHOLE AND
001230*        FRACTIONAL PARTS FOR THE SAME TRACE LINE.
001240*        ------------------------------------------------------
001250 01  WS-RISK-FREE-RATE-PARTS REDEFINES WS-RISK-FREE-RATE.
001260     05  WS-RFR-WHOLE               PIC S9.
001270     05  WS-RFR-FRAC                PIC 9(4).
001280*
001290 01  WS-SHARPE-FIELDS.
001300     05  WS-AVG-ROI-FRACTION         PIC S9(5)V9(6).
001310     05  WS-EXCESS-RETURN            PIC S9(5)V9(6).
001320     05  FILLER                      PIC X(05).
001330*
001340 LINKAGE SECTION.
001350 01  LK-CLOSE-PRICE-TABLE.
001360     05  LK-CLOSE-PRICE OCCURS 5000 TIMES
001370                        PIC S9(7)V9(4).
001380*
001390 01  LK-STATS-PARMS.
001400     05  LK-CHART-COUNT              PIC S9(8) COMP.
001410     05  LK-AVERAGE-ROI              PIC S9(5)V9(4).
001420     05  LK-VOLATILITY               PIC S9(5)V9(6).
001430     05  LK-SHARPE-RATIO             PIC S9(5)V9(6).
001440     05  LK-VOLATILITY-ERR           PIC X.
001450         88  LK-VOLATILITY-ERR-ON         VALUE 'Y'.
001460     05  LK-SHARPE-ERR               PIC X.
001470         88  LK-SHARPE-ERR-ON             VALUE 'Y'.
001480     05  FILLER                      PIC X(05).
001490
001500****************************************************************
001510 PROCEDURE DIVISION USING LK-CLOSE-PRICE-TABLE LK-STATS-PARMS.
001520****************************************************************
001530
001540 000-MAIN-LOGIC.
001550     MOVE 'N' TO LK-VOLATILITY-ERR.
001560     MOVE 'N' TO LK-SHARPE-ERR.
001570
001580     IF LK-CHART-COUNT < 2
001590         MOVE 'Y' TO LK-VOLATILITY-ERR
001600         MOVE 0   TO LK-VOLATILITY
001610     ELSE
001620         PERFORM 100-CALC-MEAN-PRICE
001630         PERFORM 200-CALC-SUM-OF-SQ-DIFFS
001640             VARYING WS-PRC-SUB FROM 1 BY 1
001650                 UNTIL WS-PRC-SUB > LK-CHART-COUNT
001660         PERFORM 300-CALC-VARIANCE
001670         PERFORM 400-CALC-SQUARE-ROOT
001680         MOVE WS-SQRT-GUESS TO LK-VOLATILITY
001690     END-IF.
001700
001710     PERFORM 600-CALC-SHARPE-RATIO.
001720
001730     GOBACK.
001740
001750****************************************************************
001760*   100-XXXX  MEAN CLOSE PRICE OVER THE SAMPLE
001770****************************************************************
001780 100-CALC-MEAN-PRICE.
001790     MOVE 0 TO WS-SUM-PRICES.
001800     PERFORM 110-ADD-ONE-PRICE
001810         VARYING WS-PRC-SUB FROM 1 BY 1
001820             UNTIL WS-PRC-SUB > LK-CHART-COUNT.
001830     COMPUTE WS-MEAN-PRICE ROUNDED =
001840         WS-SUM-PRICES / LK-CHART-COUNT.
001850
001860 110-ADD-ONE-PRICE.
001870     ADD LK-CLOSE-PRICE(WS-PRC-SUB) TO WS-SUM-PRICES.
001880
001890****************************************************************
001900*   200-XXXX  SUM OF SQUARED DEVIATIONS FROM THE MEAN
001910****************************************************************
001920 200-CALC-SUM-OF-SQ-DIFFS.
001930     IF WS-PRC-SUB = 1
001940         MOVE 0 TO WS-SUM-SQ-DIFF
001950     END-IF.
001960     SUBTRACT WS-MEAN-PRICE FROM LK-CLOSE-PRICE(WS-PRC-SUB)
001970         GIVING WS-PRICE-DIFF.
001980     MULTIPLY WS-PRICE-DIFF BY WS-PRICE-DIFF
001990         GIVING WS-PRICE-DIFF-SQ.
002000     ADD WS-PRICE-DIFF-SQ TO WS-SUM-SQ-DIFF.
002010
002020****************************************************************
002030*   300-XXXX  SAMPLE VARIANCE (N-1 DENOMINATOR)
002040****************************************************************
002050 300-CALC-VARIANCE.
002060     COMPUTE WS-VARIANCE ROUNDED =
002070         WS-SUM-SQ-DIFF / (LK-CHART-COUNT - 1).
002080
002090****************************************************************
002100*   400-XXXX  NEWTON-RAPHSON SQUARE ROOT OF THE VARIANCE
002110*   NO SQUARE-ROOT VERB IS AVAILABLE ON THIS COMPILER, SO THE
002120*   ROOT IS APPROXIMATED BY ITERATION.  SEE REMARKS ABOVE.
002130****************************************************************
002140 400-CALC-SQUARE-ROOT.
002150     MOVE 'N' TO SW-SQRT-DONE.
002160     MOVE 0   TO WS-SQRT-ITER.
002170     IF WS-VARIANCE = 0
002180         MOVE 0 TO WS-SQRT-GUESS
002190     ELSE
002200         COMPUTE WS-SQRT-GUESS ROUNDED = WS-VARIANCE / 2
002210         PERFORM 410-ONE-NEWTON-STEP
002220             UNTIL SQRT-DONE
002230                OR WS-SQRT-ITER > 20
002240     END-IF.
002250
002260 410-ONE-NEWTON-STEP.
002270     ADD 1 TO WS-SQRT-ITER.
002280     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV-GUESS.
002290     COMPUTE WS-SQRT-GUESS ROUNDED =
002300         (WS-SQRT-GUESS + (WS-VARIANCE / WS-SQRT-GUESS)) / 2.
002310     COMPUTE WS-SQRT-DIFF ROUNDED =
002320         WS-SQRT-GUESS - WS-SQRT-PREV-GUESS.
002330     IF WS-SQRT-DIFF < 0
002340         MULTIPLY WS-SQRT-DIFF BY -1 GIVING WS-SQRT-DIFF
002350     END-IF.
002360     IF WS-SQRT-DIFF < 0.000001
002370         MOVE 'Y' TO SW-SQRT-DONE
002380     END-IF.
002390
002400****************************************************************
002410*   600-XXXX  SHARPE RATIO
002420*   SHARPE = (AVG-ROI / 100 - RISK-FREE-RATE) / VOLATILITY
002430*   RISK-FREE RATE IS THE SHOP STANDARD 2% (SEE WS-RISK-FREE-
002440*   RATE ABOVE).  UNDEFINED WHEN VOLATILITY IS ZERO.
002450****************************************************************
002460 600-CALC-SHARPE-RATIO.
002470     IF LK-VOLATILITY-ERR-ON OR LK-VOLATILITY = 0
002480         MOVE 'Y' TO LK-SHARPE-ERR
002490         MOVE 0   TO LK-SHARPE-RATIO
002500     ELSE
002510         COMPUTE WS-AVG-ROI-FRACTION ROUNDED =
002520             LK-AVERAGE-ROI / 100
002530         COMPUTE WS-EXCESS-RETURN ROUNDED =
002540             WS-AVG-ROI-FRACTION - WS-RISK-FREE-RATE
002550         COMPUTE LK-SHARPE-RATIO ROUNDED =
002560             WS-EXCESS-RETURN / LK-VOLATILITY
002570     END-IF.
002580
002590* END OF PROGRAM PTM0300
